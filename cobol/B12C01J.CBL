000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: B12C01J                                             *        
000400*                                                                *        
000500*  FECHA CREACION: 14/03/1986                                   *         
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: B1 - CALCULO FINANCIERO DE BONOS CORPORATIVOS    *         
001000*                                                                *        
001100*  DESCRIPCION: GENERA EL FLUJO DE CAJA DE UN BONO (METODO       *        
001200*               ALEMAN O AMERICANO) Y DERIVA LAS METRICAS DE     *        
001300*               RENTABILIDAD/COSTO QUE PIDA EL TIPO DE ANALISIS  *        
001400*               (TCEA, TREA/TIR, VAN, DURACION, CONVEXIDAD,      *        
001500*               PRECIO MAXIMO O ANALISIS COMPLETO).              *        
001600*                                                                *        
001700*  ENTRADA    : B1DT001 (BONO)     - UN REGISTRO POR CORRIDA     *        
001800*  SALIDA     : B1DT002 (FLUJO)    - N+1 REGISTROS (PERIODO 0..N)*        
001900*               B1DT003 (CALCULO)  - UN REGISTRO RESUMEN         *        
002000*                                                                *        
002100******************************************************************        
002200*    HISTORIAL DE CAMBIOS                                        *        
002300*    14/03/1986 JLR REQ-8801  CREACION. SOLO GENERABA EL FLUJO   *        
002400*                              METODO ALEMAN.                    *        
002500*    21/07/1986 JLR REQ-8809  SE AGREGA EL METODO AMERICANO      *        
002600*                              (BULLET).                         *        
002700*    09/02/1989 MCV REQ-8850  SE AGREGA CALCULO DE TCEA.         *        
002800*    30/11/1990 MCV REQ-8850  SE AGREGA CALCULO DE VAN Y DE LA   *        
002900*                              TIR POR BISECCION SOBRE LA TASA   *        
003000*                              ANUAL (BONOS COMPLEJOS).          *        
003100*    14/06/1991 RTQ REQ-8870  SE AGREGAN LOS CASOS CERRADOS DE   *        
003200*                              TIR A 1 Y 2 PERIODOS (BONOS       *        
003300*                              SENCILLOS, PLAZO <= 3 ANIOS).     *        
003400*    08/03/1993 MCV REQ-8901  SE AGREGA DURACION, DURACION       *        
003500*                              MODIFICADA Y CONVEXIDAD.          *        
003600*    19/02/1999 RTQ REQ-Y2K01 AMPLIACION DE TODAS LAS FECHAS A   *        
003700*                              8 POSICIONES (AAAAMMDD). SE       *        
003800*                              REVISARON TODOS LOS COPY DT0nn.   *        
003900*    17/10/2001 JLR REQ-9040  SE AGREGA PRECIO MAXIMO Y PRECIO   *        
004000*                              JUSTO (VP CUPONES INCLUIDO).      *        
004100*    05/05/2007 MCV REQ-9114  SE AGREGA EL TIPO DE ANALISIS      *        
004200*                              'ANALISIS_COMPLETO' QUE CORRE     *        
004300*                              TODAS LAS METRICAS EN SECUENCIA.  *        
004400*    30/06/2003 JLR REQ-9977  SE AGREGA LA VALIDACION DE ENTRADA *        
004500*                              (2100-VALIDAR-BONO) ANTES DE      *        
004600*                              GENERAR EL FLUJO.                 *        
004700*    12/01/2011 MCV REQ-1290  SE ACLARA QUE, SI BND-MET-AMORT    *        
004800*                              VIENE EN BLANCO, SE ASUME ALEMAN. *        
004900*    07/11/2014 JLR REQ-1055  SE AGREGA EL LISTADO DE VERIFICA-  *        
005000*                              CION POR PANTALLA (2295/2950).    *        
005100*    22/09/2018 CQR REQ-1401  REVISION GENERAL: EL PRECIO JUSTO  *        
005200*                              Y EL VP DE CUPONES SIGUEN USANDO  *        
005300*                              SIEMPRE FRECUENCIA SEMESTRAL PARA *        
005400*                              CONVERTIR LA TASA, AUNQUE EL BONO *        
005500*                              SEA MENSUAL. ES UNA SIMPLIFICACION*        
005600*                              CONOCIDA DEL MOTOR ORIGINAL, NO SE*        
005700*                              CORRIGE (VER 2810/2820).          *        
005800*    03/06/2021 CQR REQ-1477  CORRECCION: LA TASA CUPON DEL      *        
005900*                              PERIODO SE VENIA CONVIRTIENDO POR *        
006000*                              RAIZ/POTENCIA (9200) IGUAL QUE LA *        
006100*                              TASA DE DESCUENTO. SE CAMBIA A    *        
006200*                              DIVISION SIMPLE ENTRE LA FRECUEN- *        
006300*                              CIA (VER 2200); SE CORRIGE TAMBIEN*        
006400*                              2830 PARA QUE LA GANANCIA DE      *        
006500*                              CAPITAL USE CAL-PRECIO-MAXIMO Y NO*        
006600*                              CAL-TASA-ESPERADA COMO PRECIO DE  *        
006700*                              COMPRA EN ANALISIS_COMPLETO.      *        
006800*    19/11/2022 RTQ REQ-9040  CORRECCION: 2500 DECIDIA TIR/TREA *         
006900*                              SOLO POR CANTIDAD DE PERIODOS Y NO*        
007000*                              MIRABA BND-MET-AMORT NI EL PLAZO. *        
007100*                              SE ORDENA: ALEMAN SIEMPRE POR     *        
007200*                              BISECCION; AMERICANO CON PLAZO <= *        
007300*                              CT-PLAZO-BONO-SENCILLO SIGUE POR  *        
007400*                              CANTIDAD DE PERIODOS (FORMULA     *        
007500*                              CERRADA O BISECCION); AMERICANO A *        
007600*                              PLAZO MAYOR BISECTA LA TASA ANUAL,*        
007700*                              CONVIRTIENDO CADA PRUEBA A        *        
007800*                              PERIODICA EN 4210 (SW-88-BISEC-   *        
007900*                              CION-PERIODICA, ANTES SIN USAR).  *        
008000*    14/02/2023 RTQ REQ-1490  CORRECCION: LA REVISION REQ-1477  *         
008100*                              DEJO 2830 USANDO CAL-PRECIO-MAXIMO*        
008200*                              COMO BASE DE INVERSION, PERO ESE  *        
008300*                              CAMPO ES UN PRECIO TEORICO A LA   *        
008400*                              TASA OBJETIVO (2800), NO LO QUE   *        
008500*                              PAGO EL INVERSIONISTA. SE REGRESA *        
008600*                              A CAL-TASA-ESPERADA, QUE ES EL    *        
008700*                              CAMPO COMODIN DOCUMENTADO EN EL   *        
008800*                              COPY B1DT003 PARA EL PRECIO DE    *        
008900*                              COMPRA EN TREA/ANALISIS_COMPLETO. *        
009000*    14/02/2023 RTQ REQ-1491  CORRECCION: LA TASA CUPON DEL BONO *        
009100*                              PASABA POR 9100-NORMALIZAR-TASA   *        
009200*                              (HEURISTICO >0.1), RESERVADO PARA *        
009300*                              LA TASA OBJETIVO/DESCUENTO. UNA   *        
009400*                              TASA CUPON CHICA (<0.1) SE QUEDABA*        
009500*                              SIN DIVIDIR ENTRE 100 Y DABA MAL  *        
009600*                              EL FLUJO. SE CAMBIA A DIVISION    *        
009700*                              FIJA ENTRE CT-CIEN (VER 2200).    *        
009800******************************************************************        
009900 IDENTIFICATION DIVISION.                                                 
010000*                                                                         
010100 PROGRAM-ID.   B12C01J.                                                   
010200 AUTHOR.       FACTORIA.                                                  
010300 INSTALLATION. BPC VENEZUELA.                                             
010400 DATE-WRITTEN. 14/03/1986.                                                
010500 DATE-COMPILED.                                                           
010600 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.                       
010700******************************************************************        
010800*                                                                *        
010900*        E N V I R O N M E N T         D I V I S I O N           *        
011000*                                                                *        
011100*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *        
011200*                                                                *        
011300******************************************************************        
011400 ENVIRONMENT DIVISION.                                                    
011500*                                                                         
011600 CONFIGURATION SECTION.                                                   
011700*                                                                         
011800 SPECIAL-NAMES.                                                           
011900     C01 IS TOP-OF-FORM                                                   
012000     CLASS CLASE-NUMERICA IS '0' THRU '9'.                                
012100*                                                                         
012200 INPUT-OUTPUT SECTION.                                                    
012300 FILE-CONTROL.                                                            
012400*                                                                         
012500     SELECT BONO-FILE      ASSIGN TO BONOIN                               
012600            ORGANIZATION IS LINE SEQUENTIAL                               
012700            FILE STATUS  IS FS-BONO.                                      
012800*                                                                         
012900*    TARJETA DE PARAMETROS DE LA CORRIDA (TIPO DE ANALISIS Y LA           
013000*    TASA/PRECIO QUE EL EMISOR O EL INVERSIONISTA QUIERE EVALUAR).        
013100*    EQUIVALE AL PARM= DE OTROS JOBS DE LA FACTORIA.                      
013200     SELECT PARM-FILE      ASSIGN TO PARMIN                               
013300            ORGANIZATION IS LINE SEQUENTIAL                               
013400            FILE STATUS  IS FS-PARM.                                      
013500*                                                                         
013600     SELECT FLUJO-FILE     ASSIGN TO FLUJOOUT                             
013700            ORGANIZATION IS LINE SEQUENTIAL                               
013800            FILE STATUS  IS FS-FLUJO.                                     
013900*                                                                         
014000     SELECT CALCULO-FILE   ASSIGN TO CALCOUT                              
014100            ORGANIZATION IS LINE SEQUENTIAL                               
014200            FILE STATUS  IS FS-CALCULO.                                   
014300******************************************************************        
014400*                                                                *        
014500*                D A T A            D I V I S I O N              *        
014600*                                                                *        
014700*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS           *        
014800*                                                                *        
014900******************************************************************        
015000 DATA DIVISION.                                                           
015100 FILE SECTION.                                                            
015200*                                                                         
015300 FD  BONO-FILE                                                            
015400     LABEL RECORD STANDARD.                                               
015500     COPY B1DT001.                                                        
015600*                                                                         
015700 FD  PARM-FILE                                                            
015800     LABEL RECORD STANDARD.                                               
015900 01  B1-REG-PARM.                                                         
016000     05  PARM-TIPO-ANALISIS      PIC X(20).                               
016100     05  PARM-TASA-ESPERADA      PIC S9(7)V9(6).                          
016200     05  PARM-TASA-ESPER-R  REDEFINES PARM-TASA-ESPERADA.                 
016300         10  PARM-TASA-ESP-ENT  PIC S9(7).                                
016400         10  PARM-TASA-ESP-DEC  PIC 9(6).                                 
016500     05  FILLER                  PIC X(39).                               
016600*                                                                         
016700 FD  FLUJO-FILE                                                           
016800     LABEL RECORD STANDARD.                                               
016900     COPY B1DT002.                                                        
017000*                                                                         
017100 FD  CALCULO-FILE                                                         
017200     LABEL RECORD STANDARD.                                               
017300     COPY B1DT003.                                                        
017400******************************************************************        
017500*                                                                *        
017600*         W O R K I N G   S T O R A G E   S E C T I O N          *        
017700*                                                                *        
017800******************************************************************        
017900 WORKING-STORAGE SECTION.                                                 
018000*                                                                         
018100 77  WS-TOTAL-REGISTROS-FLUJO   PIC 9(5)        COMP VALUE ZERO.          
018200 77  WS-CODIGO-ABEND            PIC X(04)       VALUE SPACES.             
018300******************************************************************        
018400*                    AREA DE ESTADOS DE ARCHIVO                  *        
018500******************************************************************        
018600 01  WS-STATUS-AREA.                                                      
018700     05  FS-BONO                     PIC X(02)   VALUE '00'.              
018800     05  FS-PARM                     PIC X(02)   VALUE '00'.              
018900     05  FS-FLUJO                    PIC X(02)   VALUE '00'.              
019000     05  FS-CALCULO                  PIC X(02)   VALUE '00'.              
019100     05  FILLER                      PIC X(08).                           
019200******************************************************************        
019300*              VARIABLES AUXILIARES DEL FLUJO DE CAJA            *        
019400******************************************************************        
019500 01  WS-VARIABLES-AUXILIARES.                                             
019600     05  WS-TOTAL-PERIODOS           PIC 9(4)        COMP.                
019700     05  WS-CONTADOR-PERIODO         PIC 9(4)        COMP.                
019800     05  WS-MESES-A-SUMAR            PIC 9(4)        COMP.                
019900     05  WS-TASA-CUPON-DEC           PIC S9(3)V9(10) COMP-3.              
020000     05  WS-TASA-PERIODICA           PIC S9(3)V9(10) COMP-3.              
020100     05  WS-TASA-DESCUENTO-DEC       PIC S9(3)V9(10) COMP-3.              
020200     05  WS-DESC-FACTOR-ACUM         PIC S9(5)V9(10) COMP-3.              
020300     05  WS-AMORT-CONSTANTE          PIC S9(13)V9(4) COMP-3.              
020400     05  WS-SALDO-INSOLUTO           PIC S9(13)V9(4) COMP-3.              
020500     05  WS-INTERES-PERIODO          PIC S9(13)V9(4) COMP-3.              
020600     05  WS-AMORT-PERIODO            PIC S9(13)V9(4) COMP-3.              
020700     05  WS-FLUJO-PERIODO            PIC S9(13)V9(4) COMP-3.              
020800     05  WS-FECHA-CALC               PIC 9(8).                            
020900     05  WS-FECHA-CALC-R    REDEFINES WS-FECHA-CALC.                      
021000         10  WS-FEC-CALC-ANO         PIC 9(4).                            
021100         10  WS-FEC-CALC-MES         PIC 9(2).                            
021200         10  WS-FEC-CALC-DIA         PIC 9(2).                            
021300     05  FILLER                      PIC X(10).                           
021400******************************************************************        
021500*         TABLA DE TRABAJO CON EL FLUJO DE CAJA COMPLETO         *        
021600*   (EVITA RELEER B1DT002 EN CADA PASADA DE 2300-CALCULAR-       *        
021700*    METRICAS; SE LLENA UNA SOLA VEZ EN 2200-GENERAR-FLUJO-CAJA) *        
021800******************************************************************        
021900 01  WS-TABLA-FLUJOS.                                                     
022000     05  WS-NUM-FLUJOS               PIC 9(4)  COMP VALUE ZERO.           
022100     05  WS-IX-FLUJO                 PIC 9(4)  COMP.                      
022200     05  TB-FLUJOS OCCURS 481 TIMES                                       
022300                    INDEXED BY IX-TBF.                                    
022400         10  TBF-PERIODO             PIC 9(4).                            
022500         10  TBF-CUPON               PIC S9(13)V9(4) COMP-3.              
022600         10  TBF-AMORTIZACION        PIC S9(13)V9(4) COMP-3.              
022700         10  TBF-FLUJO-TOTAL         PIC S9(13)V9(4) COMP-3.              
022800         10  TBF-VALOR-PRESENTE      PIC S9(13)V9(6) COMP-3.              
022900         10  FILLER                  PIC X(05).                           
023000******************************************************************        
023100*     AREA DE TRABAJO DE 9250-RAIZ-ENESIMA-BISECCION Y DE        *        
023200*     9260-POTENCIA-ENTERA (RUTINAS GENERICAS DE USO INTERNO,    *        
023300*     NO HAY FUNCION INTRINSECA DE POTENCIA/RAIZ EN ESTE COBOL)  *        
023400******************************************************************        
023500 01  WS-VARS-RAIZ.                                                        
023600     05  WS-RAIZ-BASE                PIC S9(5)V9(10) COMP-3.              
023700     05  WS-RAIZ-INDICE              PIC 9(3)        COMP.                
023800     05  WS-RAIZ-RESULTADO           PIC S9(5)V9(10) COMP-3.              
023900     05  WS-RAIZ-LIM-INF             PIC S9(5)V9(10) COMP-3.              
024000     05  WS-RAIZ-LIM-SUP             PIC S9(5)V9(10) COMP-3.              
024100     05  WS-RAIZ-MEDIO               PIC S9(5)V9(10) COMP-3.              
024200     05  WS-RAIZ-EVAL                PIC S9(5)V9(10) COMP-3.              
024300     05  WS-RAIZ-ITER                PIC 9(3)        COMP.                
024400     05  WS-POT-BASE                 PIC S9(5)V9(10) COMP-3.              
024500     05  WS-POT-EXPONENTE            PIC 9(3)        COMP.                
024600     05  WS-POT-RESULTADO            PIC S9(5)V9(10) COMP-3.              
024700     05  WS-POT-IX                   PIC 9(3)        COMP.                
024800     05  FILLER                      PIC X(10).                           
024900******************************************************************        
025000*   AREA DE 9100-NORMALIZAR-TASA (HEURISTICA PORCENTAJE/DECIMAL) *        
025100******************************************************************        
025200 01  WS-VARS-NORMALIZAR.                                                  
025300     05  WS-NORM-ENTRADA             PIC S9(7)V9(10) COMP-3.              
025400     05  WS-NORM-SALIDA              PIC S9(7)V9(10) COMP-3.              
025500     05  WS-NORM-ENTRADA-R  REDEFINES WS-NORM-ENTRADA.                    
025600         10  WS-NORM-ENT-ENTERO      PIC S9(7).                           
025700         10  WS-NORM-ENT-DECIMAL     PIC 9(10).                           
025800     05  FILLER                      PIC X(08).                           
025900******************************************************************        
026000*   AREA DE 9200/9210 (CONVERSION DE TASA ANUAL A PERIODICA Y    *        
026100*   VICEVERSA, SEGUN LA FRECUENCIA DE PAGOS DEL BONO)            *        
026200******************************************************************        
026300 01  WS-VARS-CONVERSION.                                                  
026400     05  WS-CONV-ANUAL               PIC S9(5)V9(10) COMP-3.              
026500     05  WS-CONV-PERIODICA           PIC S9(5)V9(10) COMP-3.              
026600     05  WS-CONV-FRECUENCIA          PIC 9(2)        COMP.                
026700     05  FILLER                      PIC X(10).                           
026800******************************************************************        
026900*   AREA DE 2500-CALCULAR-TREA-TIR Y SUS PARRAFOS 4000/4900      *        
027000******************************************************************        
027100 01  WS-VARS-TIR.                                                         
027200     05  WS-TIR-LIM-INF              PIC S9(3)V9(10) COMP-3.              
027300     05  WS-TIR-LIM-SUP              PIC S9(3)V9(10) COMP-3.              
027400     05  WS-TIR-MEDIO                PIC S9(3)V9(10) COMP-3.              
027500     05  WS-TIR-VAN-PRUEBA           PIC S9(15)V9(6) COMP-3.              
027600     05  WS-TIR-ITER                 PIC 9(3)        COMP.                
027700     05  WS-TIR-PERIODICA-FINAL      PIC S9(3)V9(10) COMP-3.              
027800     05  WS-TIR-ANUAL-FINAL          PIC S9(3)V9(10) COMP-3.              
027900     05  WS-TIR-DISCRIMINANTE        PIC S9(15)V9(10) COMP-3.             
028000     05  WS-TIR-RAIZ-DISC            PIC S9(7)V9(10) COMP-3.              
028100     05  WS-TIR-X-QUAD               PIC S9(3)V9(10) COMP-3.              
028200     05  WS-TIR-PRECIO-COMPRA        PIC S9(13)V9(4) COMP-3.              
028300     05  WS-TIR-USA-BISECCION-PER    PIC X(01)       VALUE 'N'.           
028400         88  WS-88-BISECCION-PERIODICA         VALUE 'S'.                 
028500     05  FILLER                      PIC X(10).                           
028600******************************************************************        
028700*   AREA DE VAN GENERICO SOBRE EL FLUJO (2600/2800/2810/2820/    *        
028800*   4900-EVALUAR-VAN-BISECCION)                                  *        
028900******************************************************************        
029000 01  WS-VARS-VAN-SWEEP.                                                   
029100     05  WS-VAN-TASA                 PIC S9(5)V9(10) COMP-3.              
029200     05  WS-VAN-INVERSION            PIC S9(13)V9(4) COMP-3.              
029300     05  WS-VAN-RESULTADO            PIC S9(15)V9(6) COMP-3.              
029400     05  WS-VAN-FACTOR               PIC S9(5)V9(10) COMP-3.              
029500     05  WS-VAN-DIVISOR              PIC S9(5)V9(10) COMP-3.              
029600     05  WS-VAN-SOLO-CUPONES-SW      PIC X(01)       VALUE 'N'.           
029700         88  WS-88-VAN-SOLO-CUPONES             VALUE 'S'.                
029800     05  FILLER                      PIC X(10).                           
029900******************************************************************        
030000*   AREA DE 2700-CALCULAR-DURACION-CONVEXIDAD (2710/2720)      *          
030100******************************************************************        
030200 01  WS-VARS-DURACION.                                                    
030300     05  WS-DUR-TASA-PERIODICA       PIC S9(5)V9(10) COMP-3.              
030400     05  WS-DUR-FACTOR-DESC          PIC S9(5)V9(10) COMP-3.              
030500     05  WS-DUR-VALOR-ACTUAL         PIC S9(15)V9(6) COMP-3.              
030600     05  WS-DUR-PRECIO               PIC S9(15)V9(6) COMP-3.              
030700     05  WS-DUR-SUMA-T-VA            PIC S9(18)V9(6) COMP-3.              
030800     05  WS-DUR-SUMA-CONVEX          PIC S9(18)V9(6) COMP-3.              
030900     05  WS-DUR-DURACION-PER         PIC S9(5)V9(4)  COMP-3.              
031000     05  WS-DUR-CONTRIB              PIC S9(18)V9(6) COMP-3.              
031100     05  FILLER                      PIC X(08).                           
031200******************************************************************        
031300*   AREA DE 2830-CALCULAR-RETORNO-TOTAL (GANANCIA, CUPONES,     *         
031400*   RENDIMIENTO Y SENSIBILIDAD)                                 *         
031500******************************************************************        
031600 01  WS-VARS-RETORNO.                                                     
031700     05  WS-RET-GANANCIA-CAP         PIC S9(13)V9(4) COMP-3.              
031800     05  WS-RET-INGRESOS-CUP         PIC S9(13)V9(4) COMP-3.              
031900     05  FILLER                      PIC X(10).                           
032000******************************************************************        
032100*                      AREA DE CONSTANTES                       *         
032200******************************************************************        
032300 01  CT-CONSTANTES.                                                       
032400     05  CT-UMBRAL-PORCENTAJE      PIC S9V9(10) COMP-3 VALUE 0.1.         
032500     05  CT-CIEN                   PIC S9(5)    COMP-3 VALUE 100.         
032600     05  CT-PLAZO-BONO-SENCILLO      PIC 9(2)             VALUE 3.        
032700     05  CT-FREC-SEMESTRAL           PIC 9(2)             VALUE 2.        
032800     05  CT-MAX-ITERACIONES        PIC 9(3)     COMP   VALUE 100.         
032900     05  CT-PRECISION-VAN        PIC S9V9(10) COMP-3 VALUE 0.0001.        
033000     05  CT-LIM-INF-TASA           PIC S9V9(10) COMP-3 VALUE -0.5.        
033100     05  CT-LIM-SUP-TASA           PIC S9V9(10) COMP-3 VALUE 2.0.         
033200     05  FILLER                      PIC X(10).                           
033300******************************************************************        
033400*                     AREA  DE  SWITCHES                        *         
033500******************************************************************        
033600 01  SW-SWITCHES.                                                         
033700     05  SW-FIN-BONO                 PIC X(01)     VALUE 'N'.             
033800         88  FIN-BONO                            VALUE 'S'.               
033900     05  SW-FIN-PARM                 PIC X(01)     VALUE 'N'.             
034000         88  FIN-PARM                            VALUE 'S'.               
034100     05  SW-BONO-VALIDO              PIC X(01)     VALUE 'S'.             
034200         88  BONO-VALIDO                         VALUE 'S'.               
034300         88  BONO-INVALIDO                       VALUE 'N'.               
034400     05  SW-METODO-REAL              PIC X(10)     VALUE SPACES.          
034500         88  SW-ES-ALEMAN                        VALUE 'ALEMAN'.          
034600         88  SW-ES-AMERICANO                    VALUE 'AMERICANO'.        
034700     05  SW-TIR-CONVERGIO            PIC X(01)     VALUE 'N'.             
034800         88  TIR-CONVERGIO                       VALUE 'S'.               
034900     05  FILLER                      PIC X(10).                           
035000******************************************************************        
035100*        AREA DE CAMPOS EDITADOS PARA EL LISTADO DE 2950         *        
035200******************************************************************        
035300 01  WS-LISTADO-EDITADO.                                                  
035400     05  LIS-TASA-EDIT               PIC Z9.999999.                       
035500     05  LIS-MONTO-EDIT              PIC Z(11)9.99-.                      
035600     05  FILLER                      PIC X(20).                           
035700******************************************************************        
035800*                                                                *        
035900*          P R O C E D U R E          D I V I S I O N            *        
036000*                                                                *        
036100******************************************************************        
036200 PROCEDURE DIVISION.                                                      
036300*                                                                         
036400 MAINLINE.                                                                
036500*                                                                         
036600     PERFORM 1000-INICIO                                                  
036700        THRU 1000-INICIO-EXIT                                             
036800*                                                                         
036900     IF BONO-VALIDO                                                       
037000         PERFORM 2000-PROCESO                                             
037100            THRU 2000-PROCESO-EXIT                                        
037200     END-IF                                                               
037300*                                                                         
037400     PERFORM 2900-ESCRIBIR-CALCULO                                        
037500        THRU 2900-ESCRIBIR-CALCULO-EXIT                                   
037600*                                                                         
037700     PERFORM 3000-FIN                                                     
037800        THRU 3000-FIN-EXIT                                                
037900*                                                                         
038000     STOP RUN.                                                            
038100******************************************************************        
038200*                         1000-INICIO                            *        
038300*   - ABRE LOS ARCHIVOS, LEE EL BONO Y LA TARJETA DE PARAMETROS  *        
038400*   - VALIDA LA ENTRADA (2100-VALIDAR-BONO)                      *        
038500******************************************************************        
038600 1000-INICIO.                                                             
038700*                                                                         
038800     OPEN INPUT  BONO-FILE                                                
038900     IF FS-BONO NOT = '00'                                                
039000         MOVE 'BONO'              TO WS-CODIGO-ABEND                      
039100         PERFORM 9999-ABEND-ARCHIVO                                       
039200            THRU 9999-ABEND-ARCHIVO-EXIT                                  
039300     END-IF                                                               
039400*                                                                         
039500     OPEN INPUT  PARM-FILE                                                
039600     IF FS-PARM NOT = '00'                                                
039700         MOVE 'PARM'              TO WS-CODIGO-ABEND                      
039800         PERFORM 9999-ABEND-ARCHIVO                                       
039900            THRU 9999-ABEND-ARCHIVO-EXIT                                  
040000     END-IF                                                               
040100*                                                                         
040200     OPEN OUTPUT FLUJO-FILE                                               
040300     IF FS-FLUJO NOT = '00'                                               
040400         MOVE 'FLUJ'              TO WS-CODIGO-ABEND                      
040500         PERFORM 9999-ABEND-ARCHIVO                                       
040600            THRU 9999-ABEND-ARCHIVO-EXIT                                  
040700     END-IF                                                               
040800*                                                                         
040900     OPEN OUTPUT CALCULO-FILE                                             
041000     IF FS-CALCULO NOT = '00'                                             
041100         MOVE 'CALC'              TO WS-CODIGO-ABEND                      
041200         PERFORM 9999-ABEND-ARCHIVO                                       
041300            THRU 9999-ABEND-ARCHIVO-EXIT                                  
041400     END-IF                                                               
041500*                                                                         
041600     INITIALIZE B1-REG-CALCULO                                            
041700     MOVE SPACES                  TO CAL-COD-ERROR                        
041800     SET CAL-IND-ERROR            TO TRUE                                 
041900*                                                                         
042000     READ BONO-FILE                                                       
042100         AT END SET FIN-BONO      TO TRUE                                 
042200     END-READ                                                             
042300*                                                                         
042400     READ PARM-FILE                                                       
042500         AT END SET FIN-PARM      TO TRUE                                 
042600     END-READ                                                             
042700*                                                                         
042800     IF FIN-BONO OR FIN-PARM                                              
042900         SET BONO-INVALIDO        TO TRUE                                 
043000         MOVE 'B01-NF'            TO CAL-COD-ERROR                        
043100     ELSE                                                                 
043200         MOVE PARM-TIPO-ANALISIS  TO CAL-TIPO-ANALISIS                    
043300         MOVE PARM-TASA-ESPERADA  TO CAL-TASA-ESPERADA                    
043400         PERFORM 2100-VALIDAR-BONO                                        
043500            THRU 2100-VALIDAR-BONO-EXIT                                   
043600     END-IF                                                               
043700*                                                                         
043800     .                                                                    
043900 1000-INICIO-EXIT.                                                        
044000     EXIT.                                                                
044100******************************************************************        
044200*                        2000-PROCESO                            *        
044300*   - GENERA EL FLUJO DE CAJA Y LAS METRICAS DEL ANALISIS        *        
044400******************************************************************        
044500 2000-PROCESO.                                                            
044600*                                                                         
044700     PERFORM 2200-GENERAR-FLUJO-CAJA                                      
044800        THRU 2200-GENERAR-FLUJO-CAJA-EXIT                                 
044900*                                                                         
045000     PERFORM 2300-CALCULAR-METRICAS                                       
045100        THRU 2300-CALCULAR-METRICAS-EXIT                                  
045200*                                                                         
045300     SET CAL-IND-OK               TO TRUE                                 
045400*                                                                         
045500     .                                                                    
045600 2000-PROCESO-EXIT.                                                       
045700     EXIT.                                                                
045800******************************************************************        
045900*                     2100-VALIDAR-BONO                          *        
046000*   - VALIDACIONES DE ENTRADA DEL BONO (REQ-9977):               *        
046100*     RECHAZA VALOR NOMINAL/CUPON/PLAZO/FRECUENCIA INVALIDOS,    *        
046200*     FECHA DE EMISION EN BLANCO O TASA OBJETIVO NEGATIVA        *        
046300******************************************************************        
046400 2100-VALIDAR-BONO.                                                       
046500*                                                                         
046600     SET BONO-VALIDO               TO TRUE                                
046700     MOVE SPACES                   TO CAL-COD-ERROR                       
046800*                                                                         
046900     IF BND-VALOR-NOM NOT > 0                                             
047000         SET BONO-INVALIDO         TO TRUE                                
047100         MOVE 'B01-VN'             TO CAL-COD-ERROR                       
047200     END-IF                                                               
047300*                                                                         
047400     IF BONO-VALIDO                                                       
047500     AND BND-TASA-CUPON < 0                                               
047600         SET BONO-INVALIDO         TO TRUE                                
047700         MOVE 'B01-TC'             TO CAL-COD-ERROR                       
047800     END-IF                                                               
047900*                                                                         
048000     IF BONO-VALIDO                                                       
048100     AND BND-PLAZO-ANIOS NOT > 0                                          
048200         SET BONO-INVALIDO         TO TRUE                                
048300         MOVE 'B01-PL'             TO CAL-COD-ERROR                       
048400     END-IF                                                               
048500*                                                                         
048600     IF BONO-VALIDO                                                       
048700     AND BND-FREC-PAGOS NOT > 0                                           
048800         SET BONO-INVALIDO         TO TRUE                                
048900         MOVE 'B01-FR'             TO CAL-COD-ERROR                       
049000     END-IF                                                               
049100*                                                                         
049200     IF BONO-VALIDO                                                       
049300     AND BND-FEC-EMISION = 0                                              
049400         SET BONO-INVALIDO         TO TRUE                                
049500         MOVE 'B01-FE'             TO CAL-COD-ERROR                       
049600     END-IF                                                               
049700*                                                                         
049800     IF BONO-VALIDO                                                       
049900         MOVE CAL-TASA-ESPERADA    TO WS-NORM-ENTRADA                     
050000         PERFORM 9100-NORMALIZAR-TASA                                     
050100            THRU 9100-NORMALIZAR-TASA-EXIT                                
050200         IF WS-NORM-SALIDA < 0                                            
050300             SET BONO-INVALIDO     TO TRUE                                
050400             MOVE 'B01-TE'         TO CAL-COD-ERROR                       
050500         END-IF                                                           
050600     END-IF                                                               
050700*                                                                         
050800     .                                                                    
050900 2100-VALIDAR-BONO-EXIT.                                                  
051000     EXIT.                                                                
051100******************************************************************        
051200*                2200-GENERAR-FLUJO-CAJA                         *        
051300*   - ESCRIBE EL PERIODO CERO (DESEMBOLSO) Y LUEGO DESPACHA AL   *        
051400*     METODO DE AMORTIZACION SEGUN BND-MET-AMORT (2011/REQ-1290)*         
051500*     EN BLANCO ASUME ALEMAN                                     *        
051600******************************************************************        
051700 2200-GENERAR-FLUJO-CAJA.                                                 
051800*                                                                         
051900     MOVE ZERO                    TO WS-NUM-FLUJOS                        
052000     MOVE BND-VALOR-NOM           TO WS-SALDO-INSOLUTO                    
052100*                                                                         
052200     COMPUTE WS-TOTAL-PERIODOS =                                          
052300             BND-PLAZO-ANIOS * BND-FREC-PAGOS                             
052400*                                                                         
052500*    CQR REQ-1491: BND-TASA-CUPON SE DIVIDE ENTRE CT-CIEN SIEMPRE,        
052600*    SIN PASAR POR 9100-NORMALIZAR-TASA. EL HEURISTICO DE 9100            
052700*    (>0.1 = YA VIENE EN PORCENTAJE) ES SOLO PARA LA TASA OBJETIVO        
052800*    DE TCEA/TREA Y LA TASA DE DESCUENTO (VER 2400/2500/2700/2800);       
052900*    LA TASA CUPON DEL BONO SIEMPRE LLEGA EN FORMATO PORCENTUAL           
053000*    (EJ. 8.500000 = 8.5%), ASI QUE EL DIVISOR ES FIJO.                   
053100     COMPUTE WS-TASA-CUPON-DEC = BND-TASA-CUPON / CT-CIEN                 
053200*    CQR REQ-1477: LA TASA CUPON DEL FLUJO SE PRORRATEA POR               
053300*    DIVISION SIMPLE ENTRE LA FRECUENCIA DE PAGOS. 9200/9210              
053400*    (RAIZ/POTENCIA) QUEDAN RESERVADOS PARA LA TASA OBJETIVO/             
053500*    DESCUENTO DE TIR, VAN, DURACION Y PRECIO MAXIMO (VER MAS             
053600*    ABAJO Y 2400/2500/2600/2700/2800). NO SE USAN PARA EL CUPON.         
053700*                                                                         
053800     COMPUTE WS-TASA-PERIODICA =                                          
053900             WS-TASA-CUPON-DEC / BND-FREC-PAGOS                           
054000*                                                                         
054100     MOVE BND-TASA-DESC            TO WS-CONV-ANUAL                       
054200     MOVE BND-FREC-PAGOS           TO WS-CONV-FRECUENCIA                  
054300     PERFORM 9200-CONVERTIR-ANUAL-A-PERIODICA                             
054400        THRU 9200-CONVERTIR-ANUAL-A-PERIODICA-EXIT                        
054500     MOVE WS-CONV-PERIODICA        TO WS-TASA-DESCUENTO-DEC               
054600     MOVE 1                        TO WS-DESC-FACTOR-ACUM                 
054700*                                                                         
054800     MOVE ZERO                    TO FLJ-PERIODO                          
054900     MOVE BND-FEC-EMISION         TO FLJ-FECHA                            
055000     MOVE ZERO                    TO FLJ-CUPON                            
055100     MOVE ZERO                    TO FLJ-AMORTIZACION                     
055200     COMPUTE FLJ-FLUJO-TOTAL = BND-VALOR-NOM * -1                         
055300     MOVE WS-SALDO-INSOLUTO       TO FLJ-SALDO-INSOLUTO                   
055400     MOVE ZERO                    TO FLJ-FACT-TIEMPO                      
055500     MOVE WS-DESC-FACTOR-ACUM     TO FLJ-FACT-DESCUENTO                   
055600     MOVE FLJ-FLUJO-TOTAL         TO FLJ-VALOR-PRESENTE                   
055700     PERFORM 2290-ESCRIBIR-FLUJO                                          
055800        THRU 2290-ESCRIBIR-FLUJO-EXIT                                     
055900*                                                                         
056000     IF BND-ES-AMERICANO                                                  
056100         PERFORM 2220-FLUJO-AMERICANO                                     
056200            THRU 2220-FLUJO-AMERICANO-EXIT                                
056300     ELSE                                                                 
056400         PERFORM 2210-FLUJO-ALEMAN                                        
056500            THRU 2210-FLUJO-ALEMAN-EXIT                                   
056600     END-IF                                                               
056700*                                                                         
056800     PERFORM 2295-LISTAR-FLUJO                                            
056900        THRU 2295-LISTAR-FLUJO-EXIT                                       
057000*                                                                         
057100     .                                                                    
057200 2200-GENERAR-FLUJO-CAJA-EXIT.                                            
057300     EXIT.                                                                
057400******************************************************************        
057500*                   2210-FLUJO-ALEMAN                            *        
057600*   - CUOTA DE CAPITAL CONSTANTE, INTERES SOBRE SALDO INSOLUTO   *        
057700******************************************************************        
057800 2210-FLUJO-ALEMAN.                                                       
057900*                                                                         
058000     COMPUTE WS-AMORT-CONSTANTE ROUNDED =                                 
058100             BND-VALOR-NOM / WS-TOTAL-PERIODOS                            
058200*                                                                         
058300     PERFORM 2211-PERIODO-ALEMAN                                          
058400        THRU 2211-PERIODO-ALEMAN-EXIT                                     
058500             VARYING WS-CONTADOR-PERIODO                                  
058600             FROM 1 BY 1                                                  
058700             UNTIL WS-CONTADOR-PERIODO > WS-TOTAL-PERIODOS                
058800*                                                                         
058900     .                                                                    
059000 2210-FLUJO-ALEMAN-EXIT.                                                  
059100     EXIT.                                                                
059200******************************************************************        
059300*                2211-PERIODO-ALEMAN                             *        
059400******************************************************************        
059500 2211-PERIODO-ALEMAN.                                                     
059600*                                                                         
059700     COMPUTE WS-INTERES-PERIODO ROUNDED =                                 
059800             WS-SALDO-INSOLUTO * WS-TASA-PERIODICA                        
059900*                                                                         
060000     IF WS-CONTADOR-PERIODO = WS-TOTAL-PERIODOS                           
060100         MOVE WS-SALDO-INSOLUTO   TO WS-AMORT-PERIODO                     
060200     ELSE                                                                 
060300         MOVE WS-AMORT-CONSTANTE  TO WS-AMORT-PERIODO                     
060400     END-IF                                                               
060500*                                                                         
060600     COMPUTE WS-SALDO-INSOLUTO =                                          
060700             WS-SALDO-INSOLUTO - WS-AMORT-PERIODO                         
060800*                                                                         
060900     COMPUTE WS-FLUJO-PERIODO =                                           
061000             WS-INTERES-PERIODO + WS-AMORT-PERIODO                        
061100*                                                                         
061200     PERFORM 2230-CARGAR-PERIODO                                          
061300        THRU 2230-CARGAR-PERIODO-EXIT                                     
061400*                                                                         
061500     .                                                                    
061600 2211-PERIODO-ALEMAN-EXIT.                                                
061700     EXIT.                                                                
061800******************************************************************        
061900*                 2220-FLUJO-AMERICANO                           *        
062000*   - SOLO INTERES POR PERIODO, CAPITAL INTEGRO AL FINAL (BULLET)*        
062100******************************************************************        
062200 2220-FLUJO-AMERICANO.                                                    
062300*                                                                         
062400     PERFORM 2221-PERIODO-AMERICANO                                       
062500        THRU 2221-PERIODO-AMERICANO-EXIT                                  
062600             VARYING WS-CONTADOR-PERIODO                                  
062700             FROM 1 BY 1                                                  
062800             UNTIL WS-CONTADOR-PERIODO > WS-TOTAL-PERIODOS                
062900*                                                                         
063000     .                                                                    
063100 2220-FLUJO-AMERICANO-EXIT.                                               
063200     EXIT.                                                                
063300******************************************************************        
063400*              2221-PERIODO-AMERICANO                            *        
063500******************************************************************        
063600 2221-PERIODO-AMERICANO.                                                  
063700*                                                                         
063800     COMPUTE WS-INTERES-PERIODO ROUNDED =                                 
063900             WS-SALDO-INSOLUTO * WS-TASA-PERIODICA                        
064000*                                                                         
064100     IF WS-CONTADOR-PERIODO = WS-TOTAL-PERIODOS                           
064200         MOVE WS-SALDO-INSOLUTO   TO WS-AMORT-PERIODO                     
064300     ELSE                                                                 
064400         MOVE ZERO                TO WS-AMORT-PERIODO                     
064500     END-IF                                                               
064600*                                                                         
064700     COMPUTE WS-SALDO-INSOLUTO =                                          
064800             WS-SALDO-INSOLUTO - WS-AMORT-PERIODO                         
064900*                                                                         
065000     COMPUTE WS-FLUJO-PERIODO =                                           
065100             WS-INTERES-PERIODO + WS-AMORT-PERIODO                        
065200*                                                                         
065300     PERFORM 2230-CARGAR-PERIODO                                          
065400        THRU 2230-CARGAR-PERIODO-EXIT                                     
065500*                                                                         
065600     .                                                                    
065700 2221-PERIODO-AMERICANO-EXIT.                                             
065800     EXIT.                                                                
065900******************************************************************        
066000*                 2230-CARGAR-PERIODO                            *        
066100*   - ARMA EL REGISTRO DEL PERIODO, LO ESCRIBE Y LO GUARDA EN    *        
066200*     LA TABLA TB-FLUJOS PARA LOS BARRIDOS DE 2300 EN ADELANTE   *        
066300******************************************************************        
066400 2230-CARGAR-PERIODO.                                                     
066500*                                                                         
066600     MOVE WS-CONTADOR-PERIODO     TO FLJ-PERIODO                          
066700*                                                                         
066800     COMPUTE WS-MESES-A-SUMAR =                                           
066900             WS-CONTADOR-PERIODO * (12 / BND-FREC-PAGOS)                  
067000     MOVE BND-FEC-EMIS-ANO        TO WS-FEC-CALC-ANO                      
067100     MOVE BND-FEC-EMIS-MES        TO WS-FEC-CALC-MES                      
067200     MOVE BND-FEC-EMIS-DIA        TO WS-FEC-CALC-DIA                      
067300     ADD  WS-MESES-A-SUMAR        TO WS-FEC-CALC-MES                      
067400     PERFORM 2231-AJUSTAR-ANO-MES                                         
067500        THRU 2231-AJUSTAR-ANO-MES-EXIT                                    
067600        UNTIL WS-FEC-CALC-MES NOT > 12                                    
067700     MOVE WS-FECHA-CALC           TO FLJ-FECHA                            
067800*                                                                         
067900     MOVE WS-INTERES-PERIODO      TO FLJ-CUPON                            
068000     MOVE WS-AMORT-PERIODO        TO FLJ-AMORTIZACION                     
068100     MOVE WS-FLUJO-PERIODO        TO FLJ-FLUJO-TOTAL                      
068200     MOVE WS-SALDO-INSOLUTO       TO FLJ-SALDO-INSOLUTO                   
068300     MOVE WS-CONTADOR-PERIODO     TO FLJ-FACT-TIEMPO                      
068400*                                                                         
068500     COMPUTE WS-DESC-FACTOR-ACUM =                                        
068600             WS-DESC-FACTOR-ACUM * (1 + WS-TASA-DESCUENTO-DEC)            
068700     MOVE WS-DESC-FACTOR-ACUM     TO FLJ-FACT-DESCUENTO                   
068800     COMPUTE FLJ-VALOR-PRESENTE =                                         
068900             FLJ-FLUJO-TOTAL / WS-DESC-FACTOR-ACUM                        
069000*                                                                         
069100     PERFORM 2290-ESCRIBIR-FLUJO                                          
069200        THRU 2290-ESCRIBIR-FLUJO-EXIT                                     
069300*                                                                         
069400     .                                                                    
069500 2230-CARGAR-PERIODO-EXIT.                                                
069600     EXIT.                                                                
069700******************************************************************        
069800*              2231-AJUSTAR-ANO-MES                              *        
069900*   - LLEVA EL MES A 1-12, ACARREANDO EL EXCEDENTE AL ANO        *        
070000******************************************************************        
070100 2231-AJUSTAR-ANO-MES.                                                    
070200*                                                                         
070300     SUBTRACT 12                  FROM WS-FEC-CALC-MES                    
070400     ADD  1                       TO WS-FEC-CALC-ANO                      
070500*                                                                         
070600     .                                                                    
070700 2231-AJUSTAR-ANO-MES-EXIT.                                               
070800     EXIT.                                                                
070900******************************************************************        
071000*                2290-ESCRIBIR-FLUJO                             *        
071100******************************************************************        
071200 2290-ESCRIBIR-FLUJO.                                                     
071300*                                                                         
071400     WRITE B1-REG-FLUJO                                                   
071500     IF FS-FLUJO NOT = '00'                                               
071600         MOVE 'FLUJ'               TO WS-CODIGO-ABEND                     
071700         PERFORM 9999-ABEND-ARCHIVO                                       
071800            THRU 9999-ABEND-ARCHIVO-EXIT                                  
071900     END-IF                                                               
072000*                                                                         
072100     ADD  1                       TO WS-NUM-FLUJOS                        
072200     IF WS-NUM-FLUJOS NOT > 481                                           
072300         MOVE FLJ-PERIODO          TO TBF-PERIODO (WS-NUM-FLUJOS)         
072400         MOVE FLJ-CUPON            TO TBF-CUPON (WS-NUM-FLUJOS)           
072500         MOVE FLJ-AMORTIZACION TO TBF-AMORTIZACION (WS-NUM-FLUJOS)        
072600         MOVE FLJ-FLUJO-TOTAL   TO TBF-FLUJO-TOTAL (WS-NUM-FLUJOS)        
072700         MOVE FLJ-VALOR-PRESENTE                                          
072800                             TO TBF-VALOR-PRESENTE (WS-NUM-FLUJOS)        
072900     END-IF                                                               
073000*                                                                         
073100     .                                                                    
073200 2290-ESCRIBIR-FLUJO-EXIT.                                                
073300     EXIT.                                                                
073400******************************************************************        
073500*               2300-CALCULAR-METRICAS                           *        
073600*   - DESPACHA SEGUN CAL-TIPO-ANALISIS. ANALISIS_COMPLETO CORRE  *        
073700*     TODAS LAS METRICAS EN SECUENCIA (REQ-9114)                 *        
073800******************************************************************        
073900 2300-CALCULAR-METRICAS.                                                  
074000*                                                                         
074100     EVALUATE TRUE                                                        
074200         WHEN CAL-ANALISIS-TREA                                           
074300             PERFORM 2500-CALCULAR-TREA-TIR                               
074400                THRU 2500-CALCULAR-TREA-TIR-EXIT                          
074500         WHEN CAL-ANALISIS-TCEA                                           
074600             PERFORM 2400-CALCULAR-TCEA                                   
074700                THRU 2400-CALCULAR-TCEA-EXIT                              
074800         WHEN CAL-ANALISIS-DURACION                                       
074900             PERFORM 2700-CALCULAR-DURACION-CONVEXIDAD                    
075000                THRU 2700-CALCULAR-DURACION-CONVEXIDAD-EXIT               
075100         WHEN CAL-ANALISIS-CONVEXIDAD                                     
075200             PERFORM 2700-CALCULAR-DURACION-CONVEXIDAD                    
075300                THRU 2700-CALCULAR-DURACION-CONVEXIDAD-EXIT               
075400         WHEN CAL-ANALISIS-PRECIO-MAX                                     
075500             PERFORM 2800-CALCULAR-PRECIO-MAXIMO                          
075600                THRU 2800-CALCULAR-PRECIO-MAXIMO-EXIT                     
075700         WHEN CAL-ANALIS-COMPLETO                                         
075800             PERFORM 2400-CALCULAR-TCEA                                   
075900                THRU 2400-CALCULAR-TCEA-EXIT                              
076000             PERFORM 2500-CALCULAR-TREA-TIR                               
076100                THRU 2500-CALCULAR-TREA-TIR-EXIT                          
076200             PERFORM 2600-CALCULAR-VAN                                    
076300                THRU 2600-CALCULAR-VAN-EXIT                               
076400             PERFORM 2700-CALCULAR-DURACION-CONVEXIDAD                    
076500                THRU 2700-CALCULAR-DURACION-CONVEXIDAD-EXIT               
076600             PERFORM 2800-CALCULAR-PRECIO-MAXIMO                          
076700                THRU 2800-CALCULAR-PRECIO-MAXIMO-EXIT                     
076800             PERFORM 2830-CALCULAR-RETORNO-TOTAL                          
076900                THRU 2830-CALCULAR-RETORNO-TOTAL-EXIT                     
077000         WHEN OTHER                                                       
077100             MOVE 'B01-TA'             TO CAL-COD-ERROR                   
077200     END-EVALUATE                                                         
077300*                                                                         
077400     PERFORM 2950-LISTAR-CALCULO                                          
077500        THRU 2950-LISTAR-CALCULO-EXIT                                     
077600*                                                                         
077700     .                                                                    
077800 2300-CALCULAR-METRICAS-EXIT.                                             
077900     EXIT.                                                                
078000******************************************************************        
078100*             9100-NORMALIZAR-TASA                               *        
078200*   - SI LA TASA VIENE EXPRESADA COMO PORCENTAJE (>= 0.1 EN      *        
078300*     VALOR ABSOLUTO) LA CONVIERTE A DECIMAL. UMBRAL SEGUN       *        
078400*     REQ-9040 (VER CT-UMBRAL-PORCENTAJE)                        *        
078500******************************************************************        
078600 9100-NORMALIZAR-TASA.                                                    
078700*                                                                         
078800     IF WS-NORM-ENTRADA >= CT-UMBRAL-PORCENTAJE                           
078900     OR WS-NORM-ENTRADA <= (CT-UMBRAL-PORCENTAJE * -1)                    
079000         COMPUTE WS-NORM-SALIDA = WS-NORM-ENTRADA / CT-CIEN               
079100     ELSE                                                                 
079200         MOVE WS-NORM-ENTRADA          TO WS-NORM-SALIDA                  
079300     END-IF                                                               
079400*                                                                         
079500     .                                                                    
079600 9100-NORMALIZAR-TASA-EXIT.                                               
079700     EXIT.                                                                
079800******************************************************************        
079900*        9200-CONVERTIR-ANUAL-A-PERIODICA                        *        
080000*   - TASA PERIODICA = (1+ANUAL) A LA (1/FREC) MENOS 1, VIA      *        
080100*     RAIZ N-ESIMA POR BISECCION (9250)                          *        
080200******************************************************************        
080300 9200-CONVERTIR-ANUAL-A-PERIODICA.                                        
080400*                                                                         
080500     ADD  1                       TO WS-CONV-ANUAL                        
080600     MOVE WS-CONV-ANUAL            TO WS-RAIZ-BASE                        
080700     MOVE WS-CONV-FRECUENCIA       TO WS-RAIZ-INDICE                      
080800     PERFORM 9250-RAIZ-ENESIMA-BISECCION                                  
080900        THRU 9250-RAIZ-ENESIMA-BISECCION-EXIT                             
081000     SUBTRACT 1                   FROM WS-RAIZ-RESULTADO                  
081100     MOVE WS-RAIZ-RESULTADO        TO WS-CONV-PERIODICA                   
081200     SUBTRACT 1                   FROM WS-CONV-ANUAL                      
081300*                                                                         
081400     .                                                                    
081500 9200-CONVERTIR-ANUAL-A-PERIODICA-EXIT.                                   
081600     EXIT.                                                                
081700******************************************************************        
081800*        9210-CONVERTIR-PERIODICA-A-ANUAL                        *        
081900*   - TASA ANUAL = (1+PERIODICA) ELEVADO A FREC, MENOS 1 (9260)  *        
082000******************************************************************        
082100 9210-CONVERTIR-PERIODICA-A-ANUAL.                                        
082200*                                                                         
082300     ADD  1                       TO WS-CONV-PERIODICA                    
082400     MOVE WS-CONV-PERIODICA        TO WS-POT-BASE                         
082500     MOVE WS-CONV-FRECUENCIA       TO WS-POT-EXPONENTE                    
082600     PERFORM 9260-POTENCIA-ENTERA                                         
082700        THRU 9260-POTENCIA-ENTERA-EXIT                                    
082800     SUBTRACT 1                   FROM WS-POT-RESULTADO                   
082900     MOVE WS-POT-RESULTADO         TO WS-CONV-ANUAL                       
083000     SUBTRACT 1                   FROM WS-CONV-PERIODICA                  
083100*                                                                         
083200     .                                                                    
083300 9210-CONVERTIR-PERIODICA-A-ANUAL-EXIT.                                   
083400     EXIT.                                                                
083500******************************************************************        
083600*        9250-RAIZ-ENESIMA-BISECCION                             *        
083700*   - RESUELVE WS-RAIZ-RESULTADO ELEVADO A WS-RAIZ-INDICE  =     *        
083800*     WS-RAIZ-BASE, POR BISECCION ENTRE 0 Y WS-RAIZ-BASE + 1     *        
083900******************************************************************        
084000 9250-RAIZ-ENESIMA-BISECCION.                                             
084100*                                                                         
084200     MOVE ZERO                    TO WS-RAIZ-LIM-INF                      
084300     COMPUTE WS-RAIZ-LIM-SUP = WS-RAIZ-BASE + 1                           
084400     MOVE ZERO                    TO WS-RAIZ-ITER                         
084500*                                                                         
084600     PERFORM 9251-ITERAR-RAIZ                                             
084700        THRU 9251-ITERAR-RAIZ-EXIT                                        
084800             VARYING WS-RAIZ-ITER FROM 1 BY 1                             
084900             UNTIL WS-RAIZ-ITER > CT-MAX-ITERACIONES                      
085000*                                                                         
085100     COMPUTE WS-RAIZ-RESULTADO =                                          
085200             (WS-RAIZ-LIM-INF + WS-RAIZ-LIM-SUP) / 2                      
085300*                                                                         
085400     .                                                                    
085500 9250-RAIZ-ENESIMA-BISECCION-EXIT.                                        
085600     EXIT.                                                                
085700******************************************************************        
085800*             9251-ITERAR-RAIZ                                   *        
085900******************************************************************        
086000 9251-ITERAR-RAIZ.                                                        
086100*                                                                         
086200     COMPUTE WS-RAIZ-MEDIO = (WS-RAIZ-LIM-INF + WS-RAIZ-LIM-SUP)/2        
086300     MOVE WS-RAIZ-MEDIO            TO WS-POT-BASE                         
086400     MOVE WS-RAIZ-INDICE           TO WS-POT-EXPONENTE                    
086500     PERFORM 9260-POTENCIA-ENTERA                                         
086600        THRU 9260-POTENCIA-ENTERA-EXIT                                    
086700     MOVE WS-POT-RESULTADO         TO WS-RAIZ-EVAL                        
086800*                                                                         
086900     IF WS-RAIZ-EVAL < WS-RAIZ-BASE                                       
087000         MOVE WS-RAIZ-MEDIO        TO WS-RAIZ-LIM-INF                     
087100     ELSE                                                                 
087200         MOVE WS-RAIZ-MEDIO        TO WS-RAIZ-LIM-SUP                     
087300     END-IF                                                               
087400*                                                                         
087500     .                                                                    
087600 9251-ITERAR-RAIZ-EXIT.                                                   
087700     EXIT.                                                                
087800******************************************************************        
087900*             9260-POTENCIA-ENTERA                               *        
088000*   - WS-POT-RESULTADO = WS-POT-BASE ELEVADO A WS-POT-EXPONENTE, *        
088100*     POR MULTIPLICACION REPETIDA (SIN FUNCTION)                 *        
088200******************************************************************        
088300 9260-POTENCIA-ENTERA.                                                    
088400*                                                                         
088500     MOVE 1                       TO WS-POT-RESULTADO                     
088600*                                                                         
088700     IF WS-POT-EXPONENTE > 0                                              
088800         PERFORM 9261-MULTIPLICAR-POTENCIA                                
088900            THRU 9261-MULTIPLICAR-POTENCIA-EXIT                           
089000                 VARYING WS-POT-IX FROM 1 BY 1                            
089100                 UNTIL WS-POT-IX > WS-POT-EXPONENTE                       
089200     END-IF                                                               
089300*                                                                         
089400     .                                                                    
089500 9260-POTENCIA-ENTERA-EXIT.                                               
089600     EXIT.                                                                
089700******************************************************************        
089800*          9261-MULTIPLICAR-POTENCIA                             *        
089900******************************************************************        
090000 9261-MULTIPLICAR-POTENCIA.                                               
090100*                                                                         
090200     COMPUTE WS-POT-RESULTADO = WS-POT-RESULTADO * WS-POT-BASE            
090300*                                                                         
090400     .                                                                    
090500 9261-MULTIPLICAR-POTENCIA-EXIT.                                          
090600     EXIT.                                                                
090700******************************************************************        
090800*               2400-CALCULAR-TCEA                               *        
090900*   - CONVIERTE LA TASA CUPON PERIODICA (YA CALCULADA EN 2200)   *        
091000*     A SU EQUIVALENTE ANUAL EFECTIVO (REQ-8850)                 *        
091100******************************************************************        
091200 2400-CALCULAR-TCEA.                                                      
091300*                                                                         
091400     MOVE WS-TASA-PERIODICA        TO WS-CONV-PERIODICA                   
091500     MOVE BND-FREC-PAGOS           TO WS-CONV-FRECUENCIA                  
091600     PERFORM 9210-CONVERTIR-PERIODICA-A-ANUAL                             
091700        THRU 9210-CONVERTIR-PERIODICA-A-ANUAL-EXIT                        
091800     MOVE WS-CONV-ANUAL            TO CAL-TCEA                            
091900*                                                                         
092000     .                                                                    
092100 2400-CALCULAR-TCEA-EXIT.                                                 
092200     EXIT.                                                                
092300******************************************************************        
092400*               2600-CALCULAR-VAN                                *        
092500*   - SUMA LOS VALORES PRESENTES YA CALCULADOS PERIODO A PERIODO *        
092600*     EN 2230-CARGAR-PERIODO/2200, DESCONTADOS A BND-TASA-DESC   *        
092700******************************************************************        
092800 2600-CALCULAR-VAN.                                                       
092900*                                                                         
093000     MOVE ZERO                    TO CAL-VAN                              
093100*                                                                         
093200     PERFORM 2610-SUMAR-VALOR-PRESENTE                                    
093300        THRU 2610-SUMAR-VALOR-PRESENTE-EXIT                               
093400             VARYING WS-IX-FLUJO FROM 1 BY 1                              
093500             UNTIL WS-IX-FLUJO > WS-NUM-FLUJOS                            
093600*                                                                         
093700     .                                                                    
093800 2600-CALCULAR-VAN-EXIT.                                                  
093900     EXIT.                                                                
094000******************************************************************        
094100*            2610-SUMAR-VALOR-PRESENTE                           *        
094200******************************************************************        
094300 2610-SUMAR-VALOR-PRESENTE.                                               
094400*                                                                         
094500     ADD  TBF-VALOR-PRESENTE (WS-IX-FLUJO)  TO CAL-VAN                    
094600*                                                                         
094700     .                                                                    
094800 2610-SUMAR-VALOR-PRESENTE-EXIT.                                          
094900     EXIT.                                                                
095000******************************************************************        
095100*         4900-EVALUAR-VAN-BISECCION                             *        
095200*   - VAN GENERICO PARA UNA TASA DE PRUEBA (WS-VAN-TASA), CON    *        
095300*     DESEMBOLSO INICIAL WS-VAN-INVERSION EN VEZ DEL PERIODO 0   *        
095400*     DE LA TABLA (SE USA PARA LA BUSQUEDA DE LA TIR EN 2500)    *        
095500******************************************************************        
095600 4900-EVALUAR-VAN-BISECCION.                                              
095700*                                                                         
095800     COMPUTE WS-TIR-VAN-PRUEBA = WS-VAN-INVERSION * -1                    
095900     MOVE 1                       TO WS-VAN-DIVISOR                       
096000*                                                                         
096100     PERFORM 4910-SUMAR-FLUJO-PRUEBA                                      
096200        THRU 4910-SUMAR-FLUJO-PRUEBA-EXIT                                 
096300             VARYING WS-IX-FLUJO FROM 2 BY 1                              
096400             UNTIL WS-IX-FLUJO > WS-NUM-FLUJOS                            
096500*                                                                         
096600     .                                                                    
096700 4900-EVALUAR-VAN-BISECCION-EXIT.                                         
096800     EXIT.                                                                
096900******************************************************************        
097000*           4910-SUMAR-FLUJO-PRUEBA                              *        
097100******************************************************************        
097200 4910-SUMAR-FLUJO-PRUEBA.                                                 
097300*                                                                         
097400     COMPUTE WS-VAN-DIVISOR =                                             
097500             WS-VAN-DIVISOR * (1 + WS-VAN-TASA)                           
097600     COMPUTE WS-VAN-FACTOR =                                              
097700             TBF-FLUJO-TOTAL (WS-IX-FLUJO) / WS-VAN-DIVISOR               
097800     ADD  WS-VAN-FACTOR                     TO WS-TIR-VAN-PRUEBA          
097900*                                                                         
098000     .                                                                    
098100 4910-SUMAR-FLUJO-PRUEBA-EXIT.                                            
098200     EXIT.                                                                
098300******************************************************************        
098400*             2500-CALCULAR-TREA-TIR                             *        
098500*   - CAL-TASA-ESPERADA TRAE AQUI EL PRECIO DE COMPRA DEL        *        
098600*     INVERSIONISTA. LA RUTA DEPENDE DEL METODO Y DEL PLAZO      *        
098700*     (CQR REQ-9040):                                            *        
098800*     1) ALEMAN: FLUJO NO UNIFORME, SIN FORMULA CERRADA;         *        
098900*        SIEMPRE VA POR BISECCION PERIODICA (4200).              *        
099000*     2) AMERICANO, PLAZO <= CT-PLAZO-BONO-SENCILLO ANIOS: BONO  *        
099100*        SENCILLO; 1 O 2 PERIODOS FORMULA CERRADA (REQ-8870),    *        
099200*        EL RESTO CAE TAMBIEN EN BISECCION PERIODICA.            *        
099300*     3) AMERICANO, PLAZO > CT-PLAZO-BONO-SENCILLO ANIOS: BONO   *        
099400*        A PLAZO LARGO; SE BISECTA LA TASA ANUAL Y CADA PRUEBA   *        
099500*        SE CONVIERTE A PERIODICA EN 4210 ANTES DE PROBAR VAN.   *        
099600******************************************************************        
099700 2500-CALCULAR-TREA-TIR.                                                  
099800*                                                                         
099900     MOVE CAL-TASA-ESPERADA        TO WS-TIR-PRECIO-COMPRA                
100000*                                                                         
100100     IF BND-ES-ALEMAN                                                     
100200         SET WS-88-BISECCION-PERIODICA TO TRUE                            
100300         PERFORM 4200-TIR-BISECCION                                       
100400            THRU 4200-TIR-BISECCION-EXIT                                  
100500     ELSE                                                                 
100600         IF BND-PLAZO-ANIOS NOT > CT-PLAZO-BONO-SENCILLO                  
100700             EVALUATE WS-TOTAL-PERIODOS                                   
100800                 WHEN 1                                                   
100900                     PERFORM 4000-TIR-UN-PERIODO                          
101000                        THRU 4000-TIR-UN-PERIODO-EXIT                     
101100                 WHEN 2                                                   
101200                     PERFORM 4100-TIR-DOS-PERIODOS                        
101300                        THRU 4100-TIR-DOS-PERIODOS-EXIT                   
101400                 WHEN OTHER                                               
101500                     SET WS-88-BISECCION-PERIODICA TO TRUE                
101600                     PERFORM 4200-TIR-BISECCION                           
101700                        THRU 4200-TIR-BISECCION-EXIT                      
101800             END-EVALUATE                                                 
101900         ELSE                                                             
102000             SET WS-88-BISECCION-PERIODICA TO FALSE                       
102100             PERFORM 4200-TIR-BISECCION                                   
102200                THRU 4200-TIR-BISECCION-EXIT                              
102300         END-IF                                                           
102400     END-IF                                                               
102500*                                                                         
102600     MOVE WS-TIR-PERIODICA-FINAL   TO CAL-TIR                             
102700*                                                                         
102800     MOVE WS-TIR-PERIODICA-FINAL   TO WS-CONV-PERIODICA                   
102900     MOVE BND-FREC-PAGOS           TO WS-CONV-FRECUENCIA                  
103000     PERFORM 9210-CONVERTIR-PERIODICA-A-ANUAL                             
103100        THRU 9210-CONVERTIR-PERIODICA-A-ANUAL-EXIT                        
103200     MOVE WS-CONV-ANUAL            TO CAL-TREA                            
103300     COMPUTE CAL-TREA-PORCENTAJE = WS-CONV-ANUAL * CT-CIEN                
103400*                                                                         
103500     .                                                                    
103600 2500-CALCULAR-TREA-TIR-EXIT.                                             
103700     EXIT.                                                                
103800*              4000-TIR-UN-PERIODO                               *        
103900*   - BONO DE UN SOLO PAGO: TIR = FLUJO1 / PRECIO  MENOS 1       *        
104000******************************************************************        
104100 4000-TIR-UN-PERIODO.                                                     
104200*                                                                         
104300     COMPUTE WS-TIR-PERIODICA-FINAL =                                     
104400             (TBF-FLUJO-TOTAL (2) / WS-TIR-PRECIO-COMPRA) - 1             
104500*                                                                         
104600     .                                                                    
104700 4000-TIR-UN-PERIODO-EXIT.                                                
104800     EXIT.                                                                
104900******************************************************************        
105000*             4100-TIR-DOS-PERIODOS                              *        
105100*   - PRECIO = F1*X + F2*X**2, X = 1/(1+TIR). SE RESUELVE LA     *        
105200*     CUADRATICA EN X CON LA RAIZ CUADRADA DEL DISCRIMINANTE     *        
105300*     (9250 CON INDICE 2)                                        *        
105400******************************************************************        
105500 4100-TIR-DOS-PERIODOS.                                                   
105600*                                                                         
105700     COMPUTE WS-TIR-DISCRIMINANTE =                                       
105800             (TBF-FLUJO-TOTAL (2) * TBF-FLUJO-TOTAL (2))                  
105900             + (4 * TBF-FLUJO-TOTAL (3) * WS-TIR-PRECIO-COMPRA)           
106000*                                                                         
106100     MOVE WS-TIR-DISCRIMINANTE     TO WS-RAIZ-BASE                        
106200     MOVE 2                        TO WS-RAIZ-INDICE                      
106300     PERFORM 9250-RAIZ-ENESIMA-BISECCION                                  
106400        THRU 9250-RAIZ-ENESIMA-BISECCION-EXIT                             
106500     MOVE WS-RAIZ-RESULTADO        TO WS-TIR-RAIZ-DISC                    
106600*                                                                         
106700     COMPUTE WS-TIR-X-QUAD =                                              
106800             ((TBF-FLUJO-TOTAL (2) * -1) + WS-TIR-RAIZ-DISC)              
106900             / (2 * TBF-FLUJO-TOTAL (3))                                  
107000*                                                                         
107100     COMPUTE WS-TIR-PERIODICA-FINAL =                                     
107200             (1 / WS-TIR-X-QUAD) - 1                                      
107300*                                                                         
107400     .                                                                    
107500 4100-TIR-DOS-PERIODOS-EXIT.                                              
107600     EXIT.                                                                
107700******************************************************************        
107800*                4200-TIR-BISECCION                              *        
107900*   - BUSCA POR BISECCION LA TASA QUE HACE VAN = 0, ENTRE        *        
108000*     CT-LIM-INF-TASA Y CT-LIM-SUP-TASA, HASTA CT-MAX-           *        
108100*     ITERACIONES O PRECISION CT-PRECISION-VAN (REQ-8850).       *        
108200*   - SI WS-88-BISECCION-PERIODICA = 'S' SE BISECTA LA TASA      *        
108300*     PERIODICA DIRECTO (BONO ALEMAN O AMERICANO SENCILLO).      *        
108400*   - SI ES 'N' SE BISECTA LA TASA ANUAL; 4210 CONVIERTE CADA    *        
108500*     PRUEBA A PERIODICA ANTES DE EVALUAR EL VAN (AMERICANO A    *        
108600*     PLAZO LARGO, CQR REQ-9040).                                *        
108700******************************************************************        
108800 4200-TIR-BISECCION.                                                      
108900*                                                                         
109000     MOVE CT-LIM-INF-TASA          TO WS-TIR-LIM-INF                      
109100     MOVE CT-LIM-SUP-TASA          TO WS-TIR-LIM-SUP                      
109200     MOVE WS-TIR-PRECIO-COMPRA     TO WS-VAN-INVERSION                    
109300     SET TIR-CONVERGIO             TO FALSE                               
109400*                                                                         
109500     PERFORM 4210-ITERAR-BISECCION-TIR                                    
109600        THRU 4210-ITERAR-BISECCION-TIR-EXIT                               
109700             VARYING WS-TIR-ITER FROM 1 BY 1                              
109800             UNTIL WS-TIR-ITER > CT-MAX-ITERACIONES                       
109900                OR TIR-CONVERGIO                                          
110000*                                                                         
110100     IF WS-88-BISECCION-PERIODICA                                         
110200         COMPUTE WS-TIR-PERIODICA-FINAL =                                 
110300                 (WS-TIR-LIM-INF + WS-TIR-LIM-SUP) / 2                    
110400     ELSE                                                                 
110500         COMPUTE WS-TIR-ANUAL-FINAL =                                     
110600                 (WS-TIR-LIM-INF + WS-TIR-LIM-SUP) / 2                    
110700         MOVE WS-TIR-ANUAL-FINAL   TO WS-CONV-ANUAL                       
110800         MOVE BND-FREC-PAGOS       TO WS-CONV-FRECUENCIA                  
110900         PERFORM 9200-CONVERTIR-ANUAL-A-PERIODICA                         
111000            THRU 9200-CONVERTIR-ANUAL-A-PERIODICA-EXIT                    
111100         MOVE WS-CONV-PERIODICA    TO WS-TIR-PERIODICA-FINAL              
111200     END-IF                                                               
111300*                                                                         
111400     .                                                                    
111500 4200-TIR-BISECCION-EXIT.                                                 
111600     EXIT.                                                                
111700******************************************************************        
111800*           4210-ITERAR-BISECCION-TIR                            *        
111900*   - CALCULA VAN(TASA-PRUEBA) Y AJUSTA LOS LIMITES. SI          *        
112000*     WS-88-BISECCION-PERIODICA = 'N' LA TASA-PRUEBA ES ANUAL    *        
112100*     Y SE CONVIERTE A PERIODICA ANTES DE PROBARLA EN VAN        *        
112200*     (CQR REQ-9040).                                            *        
112300******************************************************************        
112400 4210-ITERAR-BISECCION-TIR.                                               
112500*                                                                         
112600     COMPUTE WS-TIR-MEDIO = (WS-TIR-LIM-INF + WS-TIR-LIM-SUP) / 2         
112700*                                                                         
112800     IF WS-88-BISECCION-PERIODICA                                         
112900         MOVE WS-TIR-MEDIO         TO WS-VAN-TASA                         
113000     ELSE                                                                 
113100         MOVE WS-TIR-MEDIO         TO WS-CONV-ANUAL                       
113200         MOVE BND-FREC-PAGOS       TO WS-CONV-FRECUENCIA                  
113300         PERFORM 9200-CONVERTIR-ANUAL-A-PERIODICA                         
113400            THRU 9200-CONVERTIR-ANUAL-A-PERIODICA-EXIT                    
113500         MOVE WS-CONV-PERIODICA    TO WS-VAN-TASA                         
113600     END-IF                                                               
113700     PERFORM 4900-EVALUAR-VAN-BISECCION                                   
113800        THRU 4900-EVALUAR-VAN-BISECCION-EXIT                              
113900*                                                                         
114000     IF (WS-TIR-VAN-PRUEBA >= ZERO AND                                    
114100         WS-TIR-VAN-PRUEBA <  CT-PRECISION-VAN)                           
114200     OR (WS-TIR-VAN-PRUEBA <  ZERO AND                                    
114300         WS-TIR-VAN-PRUEBA > (CT-PRECISION-VAN * -1))                     
114400         SET TIR-CONVERGIO         TO TRUE                                
114500     ELSE                                                                 
114600         IF WS-TIR-VAN-PRUEBA > ZERO                                      
114700             MOVE WS-TIR-MEDIO     TO WS-TIR-LIM-INF                      
114800         ELSE                                                             
114900             MOVE WS-TIR-MEDIO     TO WS-TIR-LIM-SUP                      
115000         END-IF                                                           
115100     END-IF                                                               
115200*                                                                         
115300     .                                                                    
115400 4210-ITERAR-BISECCION-TIR-EXIT.                                          
115500     EXIT.                                                                
115600******************************************************************        
115700*        2700-CALCULAR-DURACION-CONVEXIDAD                       *        
115800*   - DURACION DE MACAULAY (EN ANIOS), DURACION MODIFICADA Y     *        
115900*     CONVEXIDAD, DESCONTANDO A LA TASA OBJETIVO (CAL-TASA-      *        
116000*     ESPERADA) DE ESTA CORRIDA (REQ-8901)                       *        
116100******************************************************************        
116200 2700-CALCULAR-DURACION-CONVEXIDAD.                                       
116300*                                                                         
116400     MOVE CAL-TASA-ESPERADA        TO WS-NORM-ENTRADA                     
116500     PERFORM 9100-NORMALIZAR-TASA                                         
116600        THRU 9100-NORMALIZAR-TASA-EXIT                                    
116700     MOVE WS-NORM-SALIDA           TO WS-CONV-ANUAL                       
116800     MOVE BND-FREC-PAGOS           TO WS-CONV-FRECUENCIA                  
116900     PERFORM 9200-CONVERTIR-ANUAL-A-PERIODICA                             
117000        THRU 9200-CONVERTIR-ANUAL-A-PERIODICA-EXIT                        
117100     MOVE WS-CONV-PERIODICA        TO WS-DUR-TASA-PERIODICA               
117200*                                                                         
117300     MOVE ZERO                     TO WS-DUR-PRECIO                       
117400     MOVE ZERO                     TO WS-DUR-SUMA-T-VA                    
117500     MOVE ZERO                     TO WS-DUR-SUMA-CONVEX                  
117600     MOVE 1                        TO WS-DUR-FACTOR-DESC                  
117700*                                                                         
117800     PERFORM 2710-SUMAR-PERIODO-DURACION                                  
117900        THRU 2710-SUMAR-PERIODO-DURACION-EXIT                             
118000             VARYING WS-IX-FLUJO FROM 2 BY 1                              
118100             UNTIL WS-IX-FLUJO > WS-NUM-FLUJOS                            
118200*                                                                         
118300     IF WS-DUR-PRECIO NOT = ZERO                                          
118400         COMPUTE WS-DUR-DURACION-PER =                                    
118500                 WS-DUR-SUMA-T-VA / WS-DUR-PRECIO                         
118600         COMPUTE CAL-DURACION =                                           
118700                 WS-DUR-DURACION-PER / BND-FREC-PAGOS                     
118800         COMPUTE CAL-DURACION-MOD =                                       
118900                 CAL-DURACION / (1 + WS-DUR-TASA-PERIODICA)               
119000*                                                                         
119100         MOVE (1 + WS-DUR-TASA-PERIODICA)  TO WS-POT-BASE                 
119200         MOVE 2                            TO WS-POT-EXPONENTE            
119300         PERFORM 9260-POTENCIA-ENTERA                                     
119400            THRU 9260-POTENCIA-ENTERA-EXIT                                
119500         MOVE BND-FREC-PAGOS               TO WS-POT-IX                   
119600         COMPUTE CAL-CONVEXIDAD =                                         
119700                 WS-DUR-SUMA-CONVEX /                                     
119800                 (WS-DUR-PRECIO * WS-POT-RESULTADO                        
119900                  * WS-POT-IX * WS-POT-IX)                                
120000     END-IF                                                               
120100*                                                                         
120200     .                                                                    
120300 2700-CALCULAR-DURACION-CONVEXIDAD-EXIT.                                  
120400     EXIT.                                                                
120500******************************************************************        
120600*         2710-SUMAR-PERIODO-DURACION                            *        
120700******************************************************************        
120800 2710-SUMAR-PERIODO-DURACION.                                             
120900*                                                                         
121000     COMPUTE WS-DUR-FACTOR-DESC =                                         
121100             WS-DUR-FACTOR-DESC * (1 + WS-DUR-TASA-PERIODICA)             
121200     COMPUTE WS-DUR-VALOR-ACTUAL =                                        
121300             TBF-FLUJO-TOTAL (WS-IX-FLUJO) / WS-DUR-FACTOR-DESC           
121400*                                                                         
121500     ADD  WS-DUR-VALOR-ACTUAL      TO WS-DUR-PRECIO                       
121600*                                                                         
121700     COMPUTE WS-DUR-CONTRIB =                                             
121800             WS-DUR-VALOR-ACTUAL * TBF-PERIODO (WS-IX-FLUJO)              
121900     ADD  WS-DUR-CONTRIB           TO WS-DUR-SUMA-T-VA                    
122000*                                                                         
122100     COMPUTE WS-DUR-CONTRIB =                                             
122200             WS-DUR-VALOR-ACTUAL * TBF-PERIODO (WS-IX-FLUJO)              
122300             * (TBF-PERIODO (WS-IX-FLUJO) + 1)                            
122400     ADD  WS-DUR-CONTRIB           TO WS-DUR-SUMA-CONVEX                  
122500*                                                                         
122600     .                                                                    
122700 2710-SUMAR-PERIODO-DURACION-EXIT.                                        
122800     EXIT.                                                                
122900******************************************************************        
123000*          2800-CALCULAR-PRECIO-MAXIMO                           *        
123100*   - PRECIO MAXIMO A PAGAR = VALOR PRESENTE DE LOS FLUJOS       *        
123200*     FUTUROS (SIN EL DESEMBOLSO), DESCONTADOS A LA TASA         *        
123300*     OBJETIVO DE ESTA CORRIDA (REQ-9040)                        *        
123400******************************************************************        
123500 2800-CALCULAR-PRECIO-MAXIMO.                                             
123600*                                                                         
123700     MOVE CAL-TASA-ESPERADA        TO WS-NORM-ENTRADA                     
123800     PERFORM 9100-NORMALIZAR-TASA                                         
123900        THRU 9100-NORMALIZAR-TASA-EXIT                                    
124000     MOVE WS-NORM-SALIDA           TO WS-CONV-ANUAL                       
124100     MOVE BND-FREC-PAGOS           TO WS-CONV-FRECUENCIA                  
124200     PERFORM 9200-CONVERTIR-ANUAL-A-PERIODICA                             
124300        THRU 9200-CONVERTIR-ANUAL-A-PERIODICA-EXIT                        
124400*                                                                         
124500     MOVE ZERO                     TO WS-VAN-INVERSION                    
124600     MOVE WS-CONV-PERIODICA        TO WS-VAN-TASA                         
124700     PERFORM 4900-EVALUAR-VAN-BISECCION                                   
124800        THRU 4900-EVALUAR-VAN-BISECCION-EXIT                              
124900     MOVE WS-TIR-VAN-PRUEBA        TO CAL-PRECIO-MAXIMO                   
125000     MOVE WS-TIR-VAN-PRUEBA        TO CAL-VALOR-PRESENTE                  
125100*                                                                         
125200     PERFORM 2810-CALCULAR-PRECIO-JUSTO                                   
125300        THRU 2810-CALCULAR-PRECIO-JUSTO-EXIT                              
125400*                                                                         
125500     PERFORM 2820-CALCULAR-VP-CUPONES                                     
125600        THRU 2820-CALCULAR-VP-CUPONES-EXIT                                
125700*                                                                         
125800     .                                                                    
125900 2800-CALCULAR-PRECIO-MAXIMO-EXIT.                                        
126000     EXIT.                                                                
126100******************************************************************        
126200*          2810-CALCULAR-PRECIO-JUSTO                            *        
126300*   - IGUAL QUE 2800 PERO LA TASA SIEMPRE SE CONVIERTE CON       *        
126400*     FRECUENCIA SEMESTRAL, SEA CUAL SEA LA FRECUENCIA REAL      *        
126500*     DEL BONO. SIMPLIFICACION CONOCIDA, NO SE CORRIGE (2018)    *        
126600******************************************************************        
126700 2810-CALCULAR-PRECIO-JUSTO.                                              
126800*                                                                         
126900     MOVE CAL-TASA-ESPERADA        TO WS-NORM-ENTRADA                     
127000     PERFORM 9100-NORMALIZAR-TASA                                         
127100        THRU 9100-NORMALIZAR-TASA-EXIT                                    
127200     MOVE WS-NORM-SALIDA           TO WS-CONV-ANUAL                       
127300     MOVE CT-FREC-SEMESTRAL        TO WS-CONV-FRECUENCIA                  
127400     PERFORM 9200-CONVERTIR-ANUAL-A-PERIODICA                             
127500        THRU 9200-CONVERTIR-ANUAL-A-PERIODICA-EXIT                        
127600*                                                                         
127700     MOVE ZERO                     TO WS-VAN-INVERSION                    
127800     MOVE WS-CONV-PERIODICA        TO WS-VAN-TASA                         
127900     PERFORM 4900-EVALUAR-VAN-BISECCION                                   
128000        THRU 4900-EVALUAR-VAN-BISECCION-EXIT                              
128100     MOVE WS-TIR-VAN-PRUEBA        TO CAL-PRECIO-JUSTO                    
128200*                                                                         
128300     .                                                                    
128400 2810-CALCULAR-PRECIO-JUSTO-EXIT.                                         
128500     EXIT.                                                                
128600******************************************************************        
128700*           2820-CALCULAR-VP-CUPONES                             *        
128800*   - VALOR PRESENTE DE SOLO LOS CUPONES (SIN AMORTIZACION),     *        
128900*     MISMA SIMPLIFICACION SEMESTRAL QUE 2810                    *        
129000******************************************************************        
129100 2820-CALCULAR-VP-CUPONES.                                                
129200*                                                                         
129300     MOVE ZERO                     TO CAL-VP-CUPONES                      
129400     MOVE 1                        TO WS-VAN-DIVISOR                      
129500*                                                                         
129600     PERFORM 2821-SUMAR-VP-CUPON                                          
129700        THRU 2821-SUMAR-VP-CUPON-EXIT                                     
129800             VARYING WS-IX-FLUJO FROM 2 BY 1                              
129900             UNTIL WS-IX-FLUJO > WS-NUM-FLUJOS                            
130000*                                                                         
130100     .                                                                    
130200 2820-CALCULAR-VP-CUPONES-EXIT.                                           
130300     EXIT.                                                                
130400******************************************************************        
130500*              2821-SUMAR-VP-CUPON                               *        
130600******************************************************************        
130700 2821-SUMAR-VP-CUPON.                                                     
130800*                                                                         
130900     COMPUTE WS-VAN-DIVISOR =                                             
131000             WS-VAN-DIVISOR * (1 + WS-CONV-PERIODICA)                     
131100     COMPUTE WS-VAN-FACTOR =                                              
131200             TBF-CUPON (WS-IX-FLUJO) / WS-VAN-DIVISOR                     
131300     ADD  WS-VAN-FACTOR            TO CAL-VP-CUPONES                      
131400*                                                                         
131500     .                                                                    
131600 2821-SUMAR-VP-CUPON-EXIT.                                                
131700     EXIT.                                                                
131800******************************************************************        
131900*         2830-CALCULAR-RETORNO-TOTAL                            *        
132000*   - GANANCIA DE CAPITAL, INGRESOS POR CUPON, RENDIMIENTO       *        
132100*     TOTAL % Y SENSIBILIDAD DE PRECIO (-DURACION MOD X TCEA)    *        
132200******************************************************************        
132300 2830-CALCULAR-RETORNO-TOTAL.                                             
132400*    CQR REQ-1490: LA BASE DE INVERSION ES CAL-TASA-ESPERADA, EL  *       
132500*    CAMPO COMODIN QUE TRAE EL PRECIO DE COMPRA DEL INVERSIONISTA*        
132600*    CUANDO CAL-TIPO-ANALISIS ES TREA O ANALISIS_COMPLETO (VER    *       
132700*    COPY B1DT003 Y 2500-CALCULAR-TREA-TIR, QUE USA ESE MISMO     *       
132800*    CAMPO COMO WS-TIR-PRECIO-COMPRA). CAL-PRECIO-MAXIMO ES UN    *       
132900*    PRECIO TEORICO A LA TASA OBJETIVO (2800) Y NO EL PRECIO      *       
133000*    REALMENTE PAGADO; NO SE USA AQUI.                            *       
133100*                                                                         
133200     COMPUTE WS-RET-GANANCIA-CAP =                                        
133300             BND-VALOR-NOM - CAL-TASA-ESPERADA                            
133400     MOVE WS-RET-GANANCIA-CAP      TO CAL-GANANCIA-CAPITAL                
133500*                                                                         
133600     MOVE ZERO                     TO WS-RET-INGRESOS-CUP                 
133700     PERFORM 2831-SUMAR-CUPON-TOTAL                                       
133800        THRU 2831-SUMAR-CUPON-TOTAL-EXIT                                  
133900             VARYING WS-IX-FLUJO FROM 2 BY 1                              
134000             UNTIL WS-IX-FLUJO > WS-NUM-FLUJOS                            
134100     MOVE WS-RET-INGRESOS-CUP      TO CAL-INGRESOS-CUPONES                
134200*                                                                         
134300     IF CAL-TASA-ESPERADA NOT = ZERO                                      
134400         COMPUTE CAL-RENDIMIENTO-TOTAL =                                  
134500                 ((WS-RET-GANANCIA-CAP + WS-RET-INGRESOS-CUP)             
134600                 / CAL-TASA-ESPERADA) * CT-CIEN                           
134700     END-IF                                                               
134800*                                                                         
134900     COMPUTE CAL-SENSIBILIDAD =                                           
135000             (CAL-DURACION-MOD * -1) * CAL-TCEA                           
135100*                                                                         
135200     .                                                                    
135300 2830-CALCULAR-RETORNO-TOTAL-EXIT.                                        
135400     EXIT.                                                                
135500******************************************************************        
135600*           2831-SUMAR-CUPON-TOTAL                               *        
135700******************************************************************        
135800 2831-SUMAR-CUPON-TOTAL.                                                  
135900*                                                                         
136000     ADD  TBF-CUPON (WS-IX-FLUJO)  TO WS-RET-INGRESOS-CUP                 
136100*                                                                         
136200     .                                                                    
136300 2831-SUMAR-CUPON-TOTAL-EXIT.                                             
136400     EXIT.                                                                
136500******************************************************************        
136600*              2295-LISTAR-FLUJO                                 *        
136700*   - LISTADO DE VERIFICACION POR PANTALLA DEL FLUJO DE CAJA     *        
136800*     GENERADO (REQ-1055). NO ES UN REPORTE OFICIAL DEL SISTEMA  *        
136900******************************************************************        
137000 2295-LISTAR-FLUJO.                                                       
137100*                                                                         
137200     DISPLAY 'B12C01J - FLUJO DE CAJA GENERADO'                           
137300     DISPLAY 'PER  FECHA     CUPON       AMORTIZ      SALDO'              
137400*                                                                         
137500     PERFORM 2296-LISTAR-UNA-LINEA                                        
137600        THRU 2296-LISTAR-UNA-LINEA-EXIT                                   
137700             VARYING WS-IX-FLUJO FROM 1 BY 1                              
137800             UNTIL WS-IX-FLUJO > WS-NUM-FLUJOS                            
137900*                                                                         
138000     .                                                                    
138100 2295-LISTAR-FLUJO-EXIT.                                                  
138200     EXIT.                                                                
138300******************************************************************        
138400*            2296-LISTAR-UNA-LINEA                               *        
138500******************************************************************        
138600 2296-LISTAR-UNA-LINEA.                                                   
138700*                                                                         
138800     MOVE TBF-CUPON (WS-IX-FLUJO)  TO LIS-MONTO-EDIT                      
138900     DISPLAY TBF-PERIODO (WS-IX-FLUJO) ' ' LIS-MONTO-EDIT                 
139000*                                                                         
139100     .                                                                    
139200 2296-LISTAR-UNA-LINEA-EXIT.                                              
139300     EXIT.                                                                
139400******************************************************************        
139500*             2900-ESCRIBIR-CALCULO                              *        
139600*   - GRABA EL REGISTRO RESUMEN DEL ANALISIS (SIEMPRE SE ESCRIBE,*        
139700*     AUN CUANDO EL BONO HAYA SIDO RECHAZADO EN 2100)            *        
139800******************************************************************        
139900 2900-ESCRIBIR-CALCULO.                                                   
140000*                                                                         
140100     WRITE B1-REG-CALCULO                                                 
140200     IF FS-CALCULO NOT = '00'                                             
140300         MOVE 'CALC'               TO WS-CODIGO-ABEND                     
140400         PERFORM 9999-ABEND-ARCHIVO                                       
140500            THRU 9999-ABEND-ARCHIVO-EXIT                                  
140600     END-IF                                                               
140700*                                                                         
140800     .                                                                    
140900 2900-ESCRIBIR-CALCULO-EXIT.                                              
141000     EXIT.                                                                
141100******************************************************************        
141200*             2950-LISTAR-CALCULO                                *        
141300*   - LISTADO DE VERIFICACION POR PANTALLA DEL RESUMEN (REQ-1055)*        
141400******************************************************************        
141500 2950-LISTAR-CALCULO.                                                     
141600*                                                                         
141700     DISPLAY 'B12C01J - RESUMEN DEL ANALISIS ' CAL-TIPO-ANALISIS          
141800     DISPLAY 'CODIGO DE ERROR . . . : ' CAL-COD-ERROR                     
141900     MOVE CAL-TCEA                 TO LIS-TASA-EDIT                       
142000     DISPLAY 'TCEA. . . . . . . . . : ' LIS-TASA-EDIT                     
142100     MOVE CAL-TREA                 TO LIS-TASA-EDIT                       
142200     DISPLAY 'TREA (TIR PERIODICA). : ' LIS-TASA-EDIT                     
142300     MOVE CAL-VAN                  TO LIS-MONTO-EDIT                      
142400     DISPLAY 'VAN . . . . . . . . . : ' LIS-MONTO-EDIT                    
142500     MOVE CAL-DURACION             TO LIS-MONTO-EDIT                      
142600     DISPLAY 'DURACION (ANIOS). . . : ' LIS-MONTO-EDIT                    
142700     MOVE CAL-PRECIO-MAXIMO        TO LIS-MONTO-EDIT                      
142800     DISPLAY 'PRECIO MAXIMO . . . . : ' LIS-MONTO-EDIT                    
142900*                                                                         
143000     .                                                                    
143100 2950-LISTAR-CALCULO-EXIT.                                                
143200     EXIT.                                                                
143300******************************************************************        
143400*                       3000-FIN                                 *        
143500*   - CIERRA LOS CUATRO ARCHIVOS DE LA CORRIDA                   *        
143600******************************************************************        
143700 3000-FIN.                                                                
143800*                                                                         
143900     CLOSE BONO-FILE                                                      
144000     CLOSE PARM-FILE                                                      
144100     CLOSE FLUJO-FILE                                                     
144200     CLOSE CALCULO-FILE                                                   
144300*                                                                         
144400     .                                                                    
144500 3000-FIN-EXIT.                                                           
144600     EXIT.                                                                
144700******************************************************************        
144800*             9999-ABEND-ARCHIVO                                 *        
144900*   - ERROR DE E/S NO ESPERADO EN ALGUNO DE LOS ARCHIVOS DE LA   *        
145000*     CORRIDA. SE DEJA CONSTANCIA EN PANTALLA Y SE TERMINA       *        
145100*     (NO HAY RECUPERACION AUTOMATICA PARA ESTE JOB)             *        
145200******************************************************************        
145300 9999-ABEND-ARCHIVO.                                                      
145400*                                                                         
145500     DISPLAY 'B12C01J - ERROR DE ARCHIVO ' WS-CODIGO-ABEND                
145600     DISPLAY 'BONO=' FS-BONO ' PARM=' FS-PARM                             
145700     DISPLAY 'FLUJ=' FS-FLUJO ' CALC=' FS-CALCULO                         
145800     MOVE 16                       TO RETURN-CODE                         
145900     STOP RUN.                                                            
146000*                                                                         
146100     .                                                                    
146200 9999-ABEND-ARCHIVO-EXIT.                                                 
146300     EXIT.                                                                
