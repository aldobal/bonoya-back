000100******************************************************************        
000200*                                                                *        
000300*  PROGRAMA: B12C02J                                             *        
000400*                                                                *        
000500*  FECHA CREACION: 22/08/1991                                   *         
000600*                                                                *        
000700*  AUTOR: FACTORIA                                               *        
000800*                                                                *        
000900*  APLICACION: B1 - CALCULO FINANCIERO DE BONOS CORPORATIVOS    *         
001000*                                                                *        
001100*  DESCRIPCION: TOMA EL FLUJO DE CAJA DEL BONO QUE PRODUCE       *        
001200*               B12C01J (B1DT002) Y LO REEXPRESA DESDE EL PUNTO  *        
001300*               DE VISTA DEL INVERSIONISTA COMPRADOR: SALDO      *        
001400*               ACUMULADO DESDE EL PRECIO DE COMPRA, GANANCIA    *        
001500*               NETA, RETORNO SOBRE LA INVERSION Y PERIODO DE    *        
001600*               RECUPERO DE LA INVERSION.                        *        
001700*                                                                *        
001800*  ENTRADA    : B1DT002 (FLUJO)    - N+1 REGISTROS (PERIODO 0..N)*        
001900*               TARJETA DE PARAMETROS CON EL PRECIO DE COMPRA    *        
002000*  SALIDA     : B1DT004 (INVERSIONISTA) - N+1 REGISTROS          *        
002100*                                                                *        
002200******************************************************************        
002300*    HISTORIAL DE CAMBIOS                                        *        
002400*    22/08/1991 MCV REQ-9114  CREACION. TOMA EL FLUJO DE B12C01J *        
002500*                              Y CALCULA EL SALDO DEL INVERSIO-  *        
002600*                              NISTA PERIODO A PERIODO.          *        
002700*    03/04/2003 MCV REQ-9250  SE AGREGA INV-DESCRIPCION (ETIQUE- *        
002800*                              TA DE CADA PERIODO EN EL LISTADO).*        
002900*    19/02/1999 RTQ REQ-Y2K01 AMPLIACION DE TODAS LAS FECHAS A   *        
003000*                              8 POSICIONES (AAAAMMDD).          *        
003100*    11/07/2005 JLR REQ-9301  SE AGREGA EL CALCULO DE GANANCIA   *        
003200*                              NETA, RETORNO (ROI) Y PERIODO DE  *        
003300*                              RECUPERO DE LA INVERSION.         *        
003400*    07/11/2014 JLR REQ-1055  SE AGREGA EL LISTADO DE VERIFICA-  *        
003500*                              CION POR PANTALLA (2950).         *        
003600******************************************************************        
003700 IDENTIFICATION DIVISION.                                                 
003800*                                                                         
003900 PROGRAM-ID.   B12C02J.                                                   
004000 AUTHOR.       FACTORIA.                                                  
004100 INSTALLATION. BPC VENEZUELA.                                             
004200 DATE-WRITTEN. 22/08/1991.                                                
004300 DATE-COMPILED.                                                           
004400 SECURITY.     CONFIDENCIAL - USO INTERNO FACTORIA.                       
004500******************************************************************        
004600*                                                                *        
004700*        E N V I R O N M E N T         D I V I S I O N           *        
004800*                                                                *        
004900*     DESCRIPCION DEL ENTORNO Y ESPECIFICACIONES INICIALES       *        
005000*                                                                *        
005100******************************************************************        
005200 ENVIRONMENT DIVISION.                                                    
005300*                                                                         
005400 CONFIGURATION SECTION.                                                   
005500*                                                                         
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM                                                   
005800     CLASS CLASE-NUMERICA IS '0' THRU '9'.                                
005900*                                                                         
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200*                                                                         
006300     SELECT FLUJO-FILE     ASSIGN TO FLUJOIN                              
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS  IS FS-FLUJO.                                     
006600*                                                                         
006700*    TARJETA DE PARAMETROS DE LA CORRIDA (PRECIO DE COMPRA DEL            
006800*    INVERSIONISTA). EQUIVALE AL PARM= DE OTROS JOBS DE FACTORIA          
006900     SELECT PARM-FILE      ASSIGN TO PARMIN                               
007000            ORGANIZATION IS LINE SEQUENTIAL                               
007100            FILE STATUS  IS FS-PARM.                                      
007200*                                                                         
007300     SELECT INVER-FILE     ASSIGN TO INVEROUT                             
007400            ORGANIZATION IS LINE SEQUENTIAL                               
007500            FILE STATUS  IS FS-INVER.                                     
007600******************************************************************        
007700*                                                                *        
007800*                D A T A            D I V I S I O N              *        
007900*                                                                *        
008000*            DESCRIPCION DE TODOS LOS DATOS UTILIZADOS           *        
008100*                                                                *        
008200******************************************************************        
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500*                                                                         
008600 FD  FLUJO-FILE                                                           
008700     LABEL RECORD STANDARD.                                               
008800     COPY B1DT002.                                                        
008900*                                                                         
009000 FD  PARM-FILE                                                            
009100     LABEL RECORD STANDARD.                                               
009200 01  B1-REG-PARM.                                                         
009300     05  PARM-PRECIO-COMPRA      PIC S9(13)V9(4).                         
009400     05  PARM-PRECIO-COMPRA-R  REDEFINES PARM-PRECIO-COMPRA.              
009500         10  PARM-PRECIO-ENTERO   PIC S9(13).                             
009600         10  PARM-PRECIO-DECIMAL  PIC 9(4).                               
009700     05  FILLER                  PIC X(43).                               
009800*                                                                         
009900 FD  INVER-FILE                                                           
010000     LABEL RECORD STANDARD.                                               
010100     COPY B1DT004.                                                        
010200******************************************************************        
010300*                                                                *        
010400*         W O R K I N G   S T O R A G E   S E C T I O N          *        
010500*                                                                *        
010600******************************************************************        
010700 WORKING-STORAGE SECTION.                                                 
010800*                                                                         
010900 77  WS-CODIGO-ABEND            PIC X(04)       VALUE SPACES.             
011000******************************************************************        
011100*                    AREA DE ESTADOS DE ARCHIVO                  *        
011200******************************************************************        
011300 01  WS-STATUS-AREA.                                                      
011400     05  FS-FLUJO                    PIC X(02)   VALUE '00'.              
011500     05  FS-PARM                     PIC X(02)   VALUE '00'.              
011600     05  FS-INVER                    PIC X(02)   VALUE '00'.              
011700     05  FILLER                      PIC X(06).                           
011800 01  WS-STATUS-AREA-R    REDEFINES WS-STATUS-AREA.                        
011900     05  WS-TODOS-STATUS             PIC X(06).                           
012000     05  FILLER                      PIC X(06).                           
012100******************************************************************        
012200*         TABLA DE TRABAJO CON EL FLUJO DE CAJA DEL BONO         *        
012300*   (SE CARGA UNA SOLA VEZ EN 2100-CARGAR-FLUJO-BONO LEYENDO     *        
012400*    B1DT002; ASI 2200 Y 2300 NO TIENEN QUE RELEER EL ARCHIVO)   *        
012500******************************************************************        
012600 01  WS-TABLA-FLUJO-BONO.                                                 
012700     05  WS-NUM-FLUJOS               PIC 9(4)  COMP VALUE ZERO.           
012800     05  TB-FLUJOS OCCURS 481 TIMES                                       
012900                    INDEXED BY IX-TBF.                                    
013000         10  TBF-PERIODO             PIC 9(4).                            
013100         10  TBF-FECHA               PIC 9(8).                            
013200         10  TBF-FECHA-R    REDEFINES TBF-FECHA.                          
013300             15  TBF-FEC-ANO         PIC 9(4).                            
013400             15  TBF-FEC-MES         PIC 9(2).                            
013500             15  TBF-FEC-DIA         PIC 9(2).                            
013600         10  TBF-CUPON               PIC S9(13)V9(2) COMP-3.              
013700         10  TBF-AMORTIZACION        PIC S9(13)V9(2) COMP-3.              
013800         10  TBF-FLUJO-TOTAL         PIC S9(13)V9(2) COMP-3.              
013900     05  FILLER                      PIC X(10).                           
014000******************************************************************        
014100*   TABLA DE TRABAJO CON EL RESULTADO YA ESCRITO EN B1DT004,     *        
014200*   PARA QUE 2300-CALCULAR-METRICAS-INVERSIONISTA NO TENGA QUE   *        
014300*   RELEER EL ARCHIVO DE SALIDA QUE ACABA DE PRODUCIR 2200.      *        
014400******************************************************************        
014500 01  WS-TABLA-RESULTADO.                                                  
014600     05  WS-NUM-RESULTADO            PIC 9(4)  COMP VALUE ZERO.           
014700     05  TB-RESULTADO OCCURS 481 TIMES                                    
014800                       INDEXED BY IX-TBR.                                 
014900         10  TBR-PERIODO             PIC 9(4).                            
015000         10  TBR-CUPON               PIC S9(13)V9(2) COMP-3.              
015100         10  TBR-PRINCIPAL           PIC S9(13)V9(2) COMP-3.              
015200         10  TBR-SALDO-ACUM          PIC S9(13)V9(2) COMP-3.              
015300     05  FILLER                      PIC X(10).                           
015400******************************************************************        
015500*              VARIABLES AUXILIARES DEL PROCESO                 *         
015600******************************************************************        
015700 01  WS-VARIABLES-AUXILIARES.                                             
015800     05  WS-PRECIO-COMPRA            PIC S9(13)V9(4) COMP-3.              
015900     05  WS-SALDO-ACUM               PIC S9(13)V9(2) COMP-3.              
016000     05  WS-IX                       PIC 9(4)        COMP.                
016100     05  WS-DESCRIPCION              PIC X(40).                           
016200     05  FILLER                      PIC X(20).                           
016300******************************************************************        
016400*   AREA DE 2300-CALCULAR-METRICAS-INVERSIONISTA                *         
016500******************************************************************        
016600 01  WS-VARS-METRICAS.                                                    
016700     05  WS-TOTAL-CUPONES            PIC S9(13)V9(2) COMP-3.              
016800     05  WS-TOTAL-PRINCIPAL          PIC S9(13)V9(2) COMP-3.              
016900     05  WS-GANANCIA-NETA            PIC S9(13)V9(2) COMP-3.              
017000     05  WS-ROI-PORCENTAJE           PIC S9(5)V9(2)  COMP-3.              
017100     05  WS-PERIODO-RECUPERO         PIC 9(4)        COMP VALUE 0.        
017200     05  FILLER                      PIC X(12).                           
017300******************************************************************        
017400*                     AREA  DE  SWITCHES                        *         
017500******************************************************************        
017600 01  SW-SWITCHES.                                                         
017700     05  SW-FIN-FLUJO                PIC X(01)     VALUE 'N'.             
017800         88  FIN-FLUJO                            VALUE 'S'.              
017900     05  SW-INV-RECUPERADO           PIC X(01)     VALUE 'N'.             
018000         88  INV-RECUPERADO                       VALUE 'S'.              
018100     05  FILLER                      PIC X(08).                           
018200******************************************************************        
018300*                      AREA DE CONSTANTES                        *        
018400******************************************************************        
018500 01  CT-CONSTANTES.                                                       
018600     05  CT-CIEN                   PIC S9(5)    COMP-3 VALUE 100.         
018700     05  FILLER                      PIC X(08).                           
018800******************************************************************        
018900*        AREA DE CAMPOS EDITADOS PARA EL LISTADO DE 2950         *        
019000******************************************************************        
019100 01  WS-LISTADO-EDITADO.                                                  
019200     05  LIS-MONTO-EDIT              PIC Z(11)9.99-.                      
019300     05  LIS-TASA-EDIT               PIC Z9.99.                           
019400     05  FILLER                      PIC X(10).                           
019500******************************************************************        
019600*                                                                *        
019700*          P R O C E D U R E          D I V I S I O N            *        
019800*                                                                *        
019900******************************************************************        
020000 PROCEDURE DIVISION.                                                      
020100*                                                                         
020200 MAINLINE.                                                                
020300*                                                                         
020400     PERFORM 1000-INICIO                                                  
020500        THRU 1000-INICIO-EXIT                                             
020600*                                                                         
020700     PERFORM 2000-PROCESO                                                 
020800        THRU 2000-PROCESO-EXIT                                            
020900*                                                                         
021000     PERFORM 3000-FIN                                                     
021100        THRU 3000-FIN-EXIT                                                
021200*                                                                         
021300     STOP RUN.                                                            
021400******************************************************************        
021500*                         1000-INICIO                            *        
021600*   - ABRE LOS ARCHIVOS, LEE LA TARJETA DE PARAMETROS Y CARGA    *        
021700*     EL FLUJO DE CAJA DEL BONO EN LA TABLA DE TRABAJO           *        
021800******************************************************************        
021900 1000-INICIO.                                                             
022000*                                                                         
022100     OPEN INPUT  FLUJO-FILE                                               
022200     IF FS-FLUJO NOT = '00'                                               
022300         MOVE 'FLUJ'              TO WS-CODIGO-ABEND                      
022400         PERFORM 9999-ABEND-ARCHIVO                                       
022500            THRU 9999-ABEND-ARCHIVO-EXIT                                  
022600     END-IF                                                               
022700*                                                                         
022800     OPEN INPUT  PARM-FILE                                                
022900     IF FS-PARM NOT = '00'                                                
023000         MOVE 'PARM'              TO WS-CODIGO-ABEND                      
023100         PERFORM 9999-ABEND-ARCHIVO                                       
023200            THRU 9999-ABEND-ARCHIVO-EXIT                                  
023300     END-IF                                                               
023400*                                                                         
023500     OPEN OUTPUT INVER-FILE                                               
023600     IF FS-INVER NOT = '00'                                               
023700         MOVE 'INVR'              TO WS-CODIGO-ABEND                      
023800         PERFORM 9999-ABEND-ARCHIVO                                       
023900            THRU 9999-ABEND-ARCHIVO-EXIT                                  
024000     END-IF                                                               
024100*                                                                         
024200     READ PARM-FILE                                                       
024300         AT END MOVE ZERO         TO PARM-PRECIO-COMPRA                   
024400     END-READ                                                             
024500     MOVE PARM-PRECIO-COMPRA      TO WS-PRECIO-COMPRA                     
024600*                                                                         
024700     PERFORM 2100-CARGAR-FLUJO-BONO                                       
024800        THRU 2100-CARGAR-FLUJO-BONO-EXIT                                  
024900*                                                                         
025000     .                                                                    
025100 1000-INICIO-EXIT.                                                        
025200     EXIT.                                                                
025300******************************************************************        
025400*                  2100-CARGAR-FLUJO-BONO                        *        
025500*   - LEE B1DT002 COMPLETO (PERIODOS 0..N, YA VIENE EN ESE       *        
025600*     ORDEN DESDE B12C01J) Y LO GUARDA EN TB-FLUJOS              *        
025700******************************************************************        
025800 2100-CARGAR-FLUJO-BONO.                                                  
025900*                                                                         
026000     PERFORM 2110-LEER-UN-FLUJO                                           
026100        THRU 2110-LEER-UN-FLUJO-EXIT                                      
026200        UNTIL FIN-FLUJO                                                   
026300*                                                                         
026400     .                                                                    
026500 2100-CARGAR-FLUJO-BONO-EXIT.                                             
026600     EXIT.                                                                
026700******************************************************************        
026800* 2110-LEER-UN-FLUJO                                             *        
026900******************************************************************        
027000 2110-LEER-UN-FLUJO.                                                      
027100*                                                                         
027200     READ FLUJO-FILE                                                      
027300         AT END SET FIN-FLUJO     TO TRUE                                 
027400     END-READ                                                             
027500*                                                                         
027600     IF NOT FIN-FLUJO                                                     
027700         ADD 1                    TO WS-NUM-FLUJOS                        
027800         SET IX-TBF               TO WS-NUM-FLUJOS                        
027900         MOVE FLJ-PERIODO         TO TBF-PERIODO (IX-TBF)                 
028000         MOVE FLJ-FECHA           TO TBF-FECHA (IX-TBF)                   
028100         MOVE FLJ-CUPON           TO TBF-CUPON (IX-TBF)                   
028200         MOVE FLJ-AMORTIZACION    TO TBF-AMORTIZACION (IX-TBF)            
028300         MOVE FLJ-FLUJO-TOTAL     TO TBF-FLUJO-TOTAL (IX-TBF)             
028400     END-IF                                                               
028500*                                                                         
028600     .                                                                    
028700 2110-LEER-UN-FLUJO-EXIT.                                                 
028800     EXIT.                                                                
028900******************************************************************        
029000*                        2000-PROCESO                            *        
029100*   - GENERA EL FLUJO DEL INVERSIONISTA Y SUS METRICAS           *        
029200******************************************************************        
029300 2000-PROCESO.                                                            
029400*                                                                         
029500     PERFORM 2200-GENERAR-FLUJO-INVERSIONISTA                             
029600        THRU 2200-GENERAR-FLUJO-INVERSIONISTA-EXIT                        
029700*                                                                         
029800     PERFORM 2300-CALCULAR-METRICAS-INVERSIONISTA                         
029900        THRU 2300-CALCULAR-METRICAS-INVERSIONISTA-EXIT                    
030000*                                                                         
030100     PERFORM 2950-LISTAR-RESULTADO                                        
030200        THRU 2950-LISTAR-RESULTADO-EXIT                                   
030300*                                                                         
030400     .                                                                    
030500 2000-PROCESO-EXIT.                                                       
030600     EXIT.                                                                
030700******************************************************************        
030800*             2200-GENERAR-FLUJO-INVERSIONISTA                   *        
030900*   - PERIODO 0: DESEMBOLSO = -PRECIO DE COMPRA                  *        
031000*   - PERIODOS 1..N: EL SALDO ACUMULADO NUNCA SE REINICIA NI SE  *        
031100*     PARTE POR CONTROL BREAK, ES UN SOLO ACUMULADOR CORRIDO     *        
031200*     POR TODA LA VIDA DEL BONO (VER REQ-9114).                  *        
031300******************************************************************        
031400 2200-GENERAR-FLUJO-INVERSIONISTA.                                        
031500*                                                                         
031600     COMPUTE WS-SALDO-ACUM = ZERO - WS-PRECIO-COMPRA                      
031700*                                                                         
031800     INITIALIZE B1-REG-INVERSIONISTA                                      
031900     MOVE ZERO                    TO INV-PERIODO                          
032000     IF WS-NUM-FLUJOS > 0                                                 
032100         MOVE TBF-FECHA (1)       TO INV-FECHA                            
032200     END-IF                                                               
032300     MOVE ZERO                    TO INV-CUPON                            
032400                                     INV-PRINCIPAL                        
032500     MOVE WS-SALDO-ACUM           TO INV-SALDO-ACUM                       
032600     MOVE 'DESEMBOLSO INICIAL INVERSIONISTA' TO INV-DESCRIPCION           
032700*                                                                         
032800     PERFORM 2290-ESCRIBIR-INVERSIONISTA                                  
032900        THRU 2290-ESCRIBIR-INVERSIONISTA-EXIT                             
033000*                                                                         
033100     PERFORM 2210-PERIODO-INVERSIONISTA                                   
033200        THRU 2210-PERIODO-INVERSIONISTA-EXIT                              
033300        VARYING WS-IX FROM 2 BY 1                                         
033400        UNTIL WS-IX > WS-NUM-FLUJOS                                       
033500*                                                                         
033600     .                                                                    
033700 2200-GENERAR-FLUJO-INVERSIONISTA-EXIT.                                   
033800     EXIT.                                                                
033900******************************************************************        
034000* 2210-PERIODO-INVERSIONISTA                                     *        
034100*   - ETIQUETA EL ULTIMO PERIODO COMO PAGO FINAL + VALOR NOMINAL *        
034200******************************************************************        
034300 2210-PERIODO-INVERSIONISTA.                                              
034400*                                                                         
034500     SET IX-TBF                   TO WS-IX                                
034600     ADD TBF-FLUJO-TOTAL (IX-TBF) TO WS-SALDO-ACUM                        
034700*                                                                         
034800     INITIALIZE B1-REG-INVERSIONISTA                                      
034900     MOVE TBF-PERIODO (IX-TBF)    TO INV-PERIODO                          
035000     MOVE TBF-FECHA (IX-TBF)      TO INV-FECHA                            
035100     MOVE TBF-CUPON (IX-TBF)      TO INV-CUPON                            
035200     MOVE TBF-AMORTIZACION (IX-TBF) TO INV-PRINCIPAL                      
035300     MOVE WS-SALDO-ACUM           TO INV-SALDO-ACUM                       
035400*                                                                         
035500     IF WS-IX = WS-NUM-FLUJOS                                             
035600         MOVE 'PAGO FINAL + VALOR NOMINAL' TO INV-DESCRIPCION             
035700     ELSE                                                                 
035800         MOVE SPACES               TO WS-DESCRIPCION                      
035900         STRING 'CUPON PERIODO '   DELIMITED BY SIZE                      
036000                TBF-PERIODO (IX-TBF) DELIMITED BY SIZE                    
036100                INTO WS-DESCRIPCION                                       
036200         MOVE WS-DESCRIPCION       TO INV-DESCRIPCION                     
036300     END-IF                                                               
036400*                                                                         
036500     PERFORM 2290-ESCRIBIR-INVERSIONISTA                                  
036600        THRU 2290-ESCRIBIR-INVERSIONISTA-EXIT                             
036700*                                                                         
036800     .                                                                    
036900 2210-PERIODO-INVERSIONISTA-EXIT.                                         
037000     EXIT.                                                                
037100******************************************************************        
037200* 2290-ESCRIBIR-INVERSIONISTA                                    *        
037300*   - ESCRIBE EL REGISTRO Y LO REFLEJA EN TB-RESULTADO PARA QUE  *        
037400*     2300 NO TENGA QUE RELEER EL ARCHIVO DE SALIDA              *        
037500******************************************************************        
037600 2290-ESCRIBIR-INVERSIONISTA.                                             
037700*                                                                         
037800     WRITE B1-REG-INVERSIONISTA                                           
037900     IF FS-INVER NOT = '00'                                               
038000         MOVE 'INVR'              TO WS-CODIGO-ABEND                      
038100         PERFORM 9999-ABEND-ARCHIVO                                       
038200            THRU 9999-ABEND-ARCHIVO-EXIT                                  
038300     END-IF                                                               
038400*                                                                         
038500     ADD 1                        TO WS-NUM-RESULTADO                     
038600     SET IX-TBR                   TO WS-NUM-RESULTADO                     
038700     MOVE INV-PERIODO             TO TBR-PERIODO (IX-TBR)                 
038800     MOVE INV-CUPON               TO TBR-CUPON (IX-TBR)                   
038900     MOVE INV-PRINCIPAL           TO TBR-PRINCIPAL (IX-TBR)               
039000     MOVE INV-SALDO-ACUM          TO TBR-SALDO-ACUM (IX-TBR)              
039100*                                                                         
039200     .                                                                    
039300 2290-ESCRIBIR-INVERSIONISTA-EXIT.                                        
039400     EXIT.                                                                
039500******************************************************************        
039600*          2300-CALCULAR-METRICAS-INVERSIONISTA                  *        
039700*   - CUPONES Y PRINCIPAL SON SUMAS INDEPENDIENTES, NO SE SACAN  *        
039800*     DEL SALDO ACUMULADO (VER REQ-9301)                         *        
039900*   - GANANCIA NETA = SALDO ACUMULADO DEL ULTIMO PERIODO         *        
040000*   - PERIODO DE RECUPERO = PRIMER PERIODO > 0 CON SALDO >= 0.   *        
040100*     SI NUNCA SE RECUPERA, EL CAMPO QUEDA EN CERO (NO ES UN     *        
040200*     "NO ENCONTRADO" DISTINTO, ASI LO DEVOLVIA EL PROGRAMA      *        
040300*     ORIGINAL Y ASI SE DEJA).                                   *        
040400******************************************************************        
040500 2300-CALCULAR-METRICAS-INVERSIONISTA.                                    
040600*                                                                         
040700     MOVE ZERO                    TO WS-TOTAL-CUPONES                     
040800                                     WS-TOTAL-PRINCIPAL                   
040900                                     WS-GANANCIA-NETA                     
041000                                     WS-ROI-PORCENTAJE                    
041100                                     WS-PERIODO-RECUPERO                  
041200     SET SW-INV-RECUPERADO        TO FALSE                                
041300*                                                                         
041400     PERFORM 2310-SUMAR-PERIODO-RESULTADO                                 
041500        THRU 2310-SUMAR-PERIODO-RESULTADO-EXIT                            
041600        VARYING IX-TBR FROM 2 BY 1                                        
041700        UNTIL IX-TBR > WS-NUM-RESULTADO                                   
041800*                                                                         
041900     IF WS-NUM-RESULTADO > 0                                              
042000         MOVE TBR-SALDO-ACUM (WS-NUM-RESULTADO)                           
042100                              TO WS-GANANCIA-NETA                         
042200     END-IF                                                               
042300*                                                                         
042400     IF WS-PRECIO-COMPRA > 0                                              
042500         COMPUTE WS-ROI-PORCENTAJE ROUNDED =                              
042600                 WS-GANANCIA-NETA / WS-PRECIO-COMPRA * CT-CIEN            
042700     ELSE                                                                 
042800         MOVE ZERO                TO WS-ROI-PORCENTAJE                    
042900     END-IF                                                               
043000*                                                                         
043100     .                                                                    
043200 2300-CALCULAR-METRICAS-INVERSIONISTA-EXIT.                               
043300     EXIT.                                                                
043400******************************************************************        
043500* 2310-SUMAR-PERIODO-RESULTADO                                   *        
043600******************************************************************        
043700 2310-SUMAR-PERIODO-RESULTADO.                                            
043800*                                                                         
043900     ADD TBR-CUPON (IX-TBR)       TO WS-TOTAL-CUPONES                     
044000     ADD TBR-PRINCIPAL (IX-TBR)   TO WS-TOTAL-PRINCIPAL                   
044100*                                                                         
044200     IF NOT INV-RECUPERADO                                                
044300         IF TBR-SALDO-ACUM (IX-TBR) >= 0                                  
044400             MOVE TBR-PERIODO (IX-TBR) TO WS-PERIODO-RECUPERO             
044500             SET SW-INV-RECUPERADO      TO TRUE                           
044600         END-IF                                                           
044700     END-IF                                                               
044800*                                                                         
044900     .                                                                    
045000 2310-SUMAR-PERIODO-RESULTADO-EXIT.                                       
045100     EXIT.                                                                
045200******************************************************************        
045300*                   2950-LISTAR-RESULTADO                        *        
045400*   - LISTADO DE VERIFICACION POR PANTALLA. NO ES UN REPORTE     *        
045500*     FORMAL DEL PROGRAMA, SOLO PARA CUADRAR LA CORRIDA.         *        
045600******************************************************************        
045700 2950-LISTAR-RESULTADO.                                                   
045800*                                                                         
045900     DISPLAY 'B12C02J - RESULTADO DEL INVERSIONISTA'                      
046000     MOVE WS-PRECIO-COMPRA        TO LIS-MONTO-EDIT                       
046100     DISPLAY 'PRECIO DE COMPRA . . : ' LIS-MONTO-EDIT                     
046200     MOVE WS-TOTAL-CUPONES        TO LIS-MONTO-EDIT                       
046300     DISPLAY 'TOTAL CUPONES  . . . : ' LIS-MONTO-EDIT                     
046400     MOVE WS-TOTAL-PRINCIPAL      TO LIS-MONTO-EDIT                       
046500     DISPLAY 'TOTAL PRINCIPAL. . . : ' LIS-MONTO-EDIT                     
046600     MOVE WS-GANANCIA-NETA        TO LIS-MONTO-EDIT                       
046700     DISPLAY 'GANANCIA NETA. . . . : ' LIS-MONTO-EDIT                     
046800     DISPLAY 'RETORNO (ROI) % . . . : ' WS-ROI-PORCENTAJE                 
046900     DISPLAY 'PERIODO DE RECUPERO . : ' WS-PERIODO-RECUPERO               
047000*                                                                         
047100     .                                                                    
047200 2950-LISTAR-RESULTADO-EXIT.                                              
047300     EXIT.                                                                
047400******************************************************************        
047500*                          3000-FIN                              *        
047600*   - CIERRA LOS ARCHIVOS                                        *        
047700******************************************************************        
047800 3000-FIN.                                                                
047900*                                                                         
048000     CLOSE FLUJO-FILE                                                     
048100           PARM-FILE                                                      
048200           INVER-FILE                                                     
048300*                                                                         
048400     .                                                                    
048500 3000-FIN-EXIT.                                                           
048600     EXIT.                                                                
048700******************************************************************        
048800*                     9999-ABEND-ARCHIVO                         *        
048900*   - CORTA LA CORRIDA POR UN ERROR DE E/S (BATCH, SIN QG1CABC)*          
049000******************************************************************        
049100 9999-ABEND-ARCHIVO.                                                      
049200*                                                                         
049300     DISPLAY 'B12C02J - ERROR DE ARCHIVO: ' WS-CODIGO-ABEND               
049400     DISPLAY 'FLUJO=' FS-FLUJO ' PARM=' FS-PARM ' INVER=' FS-INVER        
049500     DISPLAY 'STATUS COMBINADOS. . : ' WS-TODOS-STATUS                    
049600     MOVE 16                      TO RETURN-CODE                          
049700     STOP RUN.                                                            
049800 9999-ABEND-ARCHIVO-EXIT.                                                 
049900     EXIT.                                                                
